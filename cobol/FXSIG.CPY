000100******************************************************************
000200*  COPYBOOK    : FXSIG                                           *
000300*  APLICACION  : FOREX AUTOTRADING                               *
000400*  CONTENIDO   : LAYOUT DE LA SENAL DE NEGOCIACION (SIGNAL) Y    *
000500*              : DEL ARCHIVO DE ENTRADA SIGNAL-IN.               *
000600*  USADO POR   : FXENG001                                        *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* LINEA DE ENTRADA SIGNAL-IN (PAREADA 1 A 1 CON TICKET-IN):      *
001000* FECHA-HORA | TENDENCIA | DIFERENCIAL DE NEGOCIACION            *
001100*----------------------------------------------------------------*
001200 01  FXSG-REG-ENTRADA.
001300     05  FXSG-ENT-FECHA-HORA        PIC X(19).
001400     05  FILLER                     PIC X(01).
001500     05  FXSG-ENT-TENDENCIA         PIC X(12).
001600     05  FILLER                     PIC X(01).
001700     05  FXSG-ENT-DIF-NEG           PIC S9(05).
001800     05  FILLER                     PIC X(20).
001900*----------------------------------------------------------------*
002000* SENAL VIGENTE (COPIA DE TRABAJO)                               *
002100*----------------------------------------------------------------*
002200 01  FXSG-SENAL-ACTUAL.
002300     05  FXSG-FECHA-HORA            PIC X(19).
002400     05  FXSG-TENDENCIA             PIC X(12).
002500         88  FXSG-FUERTE-VENTA               VALUE 'STRONG_SELL '.
002600         88  FXSG-VENTA                      VALUE 'SELL        '.
002700         88  FXSG-NEUTRAL                    VALUE 'NEUTRAL     '.
002800         88  FXSG-COMPRA                     VALUE 'BUY         '.
002900         88  FXSG-FUERTE-COMPRA              VALUE 'STRONG_BUY  '.
003000     05  FXSG-DIF-NEGOCIACION       PIC S9(05).
003100*----> FECHA DE LA ULTIMA SENAL QUE ABRIO UNA ORDEN (EVITA DOBLE
003200*      APERTURA CON LA MISMA SENAL)
003300     05  FXSG-ULTIMA-APERTURA       PIC X(19) VALUE LOW-VALUES.
003400     05  FILLER                     PIC X(10).
