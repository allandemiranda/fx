000100******************************************************************
000200*  COPYBOOK    : FXPRM                                           *
000300*  APLICACION  : FOREX AUTOTRADING                               *
000400*  CONTENIDO   : PARAMETROS DE NEGOCIACION Y TABLA DE VENTANAS   *
000500*              : HORARIAS PERMITIDAS PARA ABRIR ORDENES.         *
000600*  USADO POR   : FXENG001                                        *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* PARAMETROS FIJOS DE NEGOCIACION (VALORES DE CASA VIGENTES).    *
001000* SI CAMBIAN LAS CONDICIONES DEL BROKER SE RECOMPILA EL PROGRAMA.*
001100*----------------------------------------------------------------*
001200 01  WKS-PARAMETROS-NEGOCIACION.
001300     05  FXPM-SWAP-COMPRA           PIC S9(03)V9(02)
001400                                     VALUE -6.50.
001500     05  FXPM-SWAP-VENTA            PIC S9(03)V9(02)
001600                                     VALUE +1.20.
001700     05  FXPM-DIA-TRIPLE-SWAP       PIC 9(01) COMP VALUE 3.
001800     05  FXPM-MAX-ORDENES-ABIERTAS  PIC 9(03) COMP VALUE 30.
001900     05  FXPM-SPREAD-MAXIMO         PIC S9(05) VALUE +00030.
002000     05  FXPM-DIF-MINIMA-NEGOCIAR   PIC S9(05) VALUE +00050.
002100     05  FXPM-PUNTOS-TAKE-PROFIT    PIC S9(05) VALUE +00100.
002200     05  FXPM-PUNTOS-STOP-LOSS      PIC S9(05) VALUE +00050.
002300     05  FXPM-SOLO-SENAL-FUERTE     PIC X(01) VALUE 'N'.
002400         88  FXPM-ABRE-SOLO-FUERTE            VALUE 'S'.
002500     05  FXPM-MINUTOS-VELA          PIC 9(03) COMP VALUE 015.
002600     05  FXPM-MINUTOS-VOTACION      PIC 9(03) COMP VALUE 060.
002700     05  FXPM-PERIODO-RSI           PIC 9(03) COMP VALUE 014.
002800     05  FXPM-RSI-SOBRECOMPRA       PIC 9(03)V9(02) VALUE 70.00.
002900     05  FXPM-RSI-SOBREVENTA        PIC 9(03)V9(02) VALUE 30.00.
003000*--> CANTIDAD DE DECIMALES DE PRECIO DEL INSTRUMENTO (5 PARA LOS
003100*    PARES CAMBIARIOS SIN YEN QUE MANEJA ESTA CASA). SE MUEVE A
003200*    FXTK-DIGITOS EN INICIALIZA-VENTANAS (REQ-00812).
003300     05  FXPM-DIGITOS               PIC 9(02) COMP VALUE 05.
003400*----------------------------------------------------------------*
003500* VENTANAS HORARIAS PERMITIDAS PARA ABRIR ORDENES, UNA POR CADA  *
003600* DIA DE LA SEMANA (1=LUNES ... 7=DOMINGO, FUNCTION DAY-OF-WEEK).*
003700* SABADO Y DOMINGO SE INHABILITAN EN INICIALIZA-VENTANAS (VER    *
003800* FXENG001; EL COMPILADOR NO ADMITE VALUE DIFERENTE POR CADA     *
003900* OCURRENCIA DENTRO DE UNA MISMA OCCURS).                        *
004000*----------------------------------------------------------------*
004100 01  WKS-VENTANAS-NEGOCIACION.
004200     05  FXPM-VENTANA OCCURS 7 TIMES
004300                           INDEXED BY WKS-I-VEN.
004400         10  FXPM-VEN-PERMITIDA     PIC X(01) VALUE 'S'.
004500             88  FXPM-VEN-HABILITADA          VALUE 'S'.
004600         10  FXPM-VEN-HORA-INI      PIC 9(04) VALUE 0000.
004700         10  FXPM-VEN-HORA-INI-R REDEFINES FXPM-VEN-HORA-INI.
004800             15  FXPM-VEN-HH-INI    PIC 9(02).
004900             15  FXPM-VEN-MM-INI    PIC 9(02).
005000         10  FXPM-VEN-HORA-FIN      PIC 9(04) VALUE 2359.
005100         10  FXPM-VEN-HORA-FIN-R REDEFINES FXPM-VEN-HORA-FIN.
005200             15  FXPM-VEN-HH-FIN    PIC 9(02).
005300             15  FXPM-VEN-MM-FIN    PIC 9(02).
