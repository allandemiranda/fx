000100******************************************************************
000200*  COPYBOOK    : FXACI                                           *
000300*  APLICACION  : FOREX AUTOTRADING                               *
000400*  CONTENIDO   : VENTANA DE 2 LECTURAS DEL INDICADOR AC (ACCELE- *
000500*              : RATOR OSCILLATOR) Y LAYOUTS DE AC-IN / AC.CSV.  *
000600*  USADO POR   : FXACLOG1                                        *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* LINEA DE ENTRADA AC-IN (UNA LECTURA DEL INDICADOR POR LINEA):  *
001000* FECHA REAL | FECHA-HORA DE LA VELA | VALOR | TENDENCIA | PRECIO*
001100*----------------------------------------------------------------*
001200 01  FXAC-REG-ENTRADA.
001300     05  FXAC-ENT-FECHA-REAL        PIC X(19).
001400     05  FILLER                     PIC X(01).
001500     05  FXAC-ENT-FECHA-HORA        PIC X(19).
001600     05  FILLER                     PIC X(01).
001700     05  FXAC-ENT-VALOR             PIC S9(03)V9(07).
001800     05  FILLER                     PIC X(01).
001900     05  FXAC-ENT-TENDENCIA         PIC X(07).
002000         88  FXAC-ENT-ES-COMPRA               VALUE 'BUY    '.
002010         88  FXAC-ENT-ES-VENTA                VALUE 'SELL   '.
002020         88  FXAC-ENT-ES-NEUTRAL              VALUE 'NEUTRAL'.
002200     05  FILLER                     PIC X(01).
002300     05  FXAC-ENT-PRECIO            PIC 9(05)V9(05).
002400     05  FILLER                     PIC X(10).
002500*----------------------------------------------------------------*
002600* VENTANA DESLIZANTE DE LAS 2 ULTIMAS LECTURAS (LA MAS RECIENTE  *
002700* QUEDA EN LA POSICION APUNTADA POR FXAC-CONTADOR).  SE ALIMENTA *
002800* Y DEPURA EN 2000-AGREGA-AC DE FXACLOG1.                        *
002900*----------------------------------------------------------------*
003000 01  WKS-AC-STORE.
003100     05  FXAC-CONTADOR              PIC 9(01) COMP VALUE ZERO.
003200     05  FXAC-ENTRADA OCCURS 2 TIMES
003300                           INDEXED BY WKS-I-AC.
003400         10  FXAC-FECHA-REAL        PIC X(19).
003500         10  FXAC-FECHA-HORA        PIC X(19).
003600         10  FXAC-VALOR             PIC S9(03)V9(07).
003700         10  FILLER                 PIC X(05).
003800*----------------------------------------------------------------*
003900* LINEA DE SALIDA AC.CSV (SEPARADA POR PIPES)                    *
004000*----------------------------------------------------------------*
004100 01  FXAC-LINEA-CSV.
004200     05  FXAC-CSV-FECHA-REAL        PIC X(19).
004300     05  FILLER                     PIC X(01) VALUE '|'.
004400     05  FXAC-CSV-FECHA-HORA        PIC X(19).
004500     05  FILLER                     PIC X(01) VALUE '|'.
004600     05  FXAC-CSV-VALOR             PIC -(3)9.9999999.
004700     05  FILLER                     PIC X(01) VALUE '|'.
004800     05  FXAC-CSV-TENDENCIA         PIC X(07).
004900     05  FILLER                     PIC X(01) VALUE '|'.
005000     05  FXAC-CSV-PRECIO            PIC ZZZZ9.99999.
005100*----------------------------------------------------------------*
005200* ENCABEZADO ESCRITO UNA SOLA VEZ AL INICIO DE AC.CSV            *
005300*----------------------------------------------------------------*
005400 01  FXAC-ENCABEZADO.
005500     05  FILLER                     PIC X(19)  VALUE
005600         'REAL-DATE-TIME'.
005700     05  FILLER                     PIC X(01)  VALUE '|'.
005800     05  FILLER                     PIC X(19)  VALUE
005900         'CANDLE-DATE-TIME'.
006000     05  FILLER                     PIC X(01)  VALUE '|'.
006100     05  FILLER                     PIC X(13)  VALUE
006200         'AC-VALUE'.
006300     05  FILLER                     PIC X(01)  VALUE '|'.
006400     05  FILLER                     PIC X(07)  VALUE
006500         'TREND'.
006600     05  FILLER                     PIC X(01)  VALUE '|'.
006700     05  FILLER                     PIC X(10)  VALUE
006800         'PRICE'.
