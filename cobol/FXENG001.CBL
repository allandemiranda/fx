000100******************************************************************
000200* PROGRAMA    : FXENG001                                         *
000300* APLICACION  : NEGOCIACION AUTOMATICA DE DIVISAS (FOREX)        *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : MOTOR DE COTIZACIONES, VELAS Y ORDENES.  RECIBE  *
000600*             : COTIZACIONES (TICKET-IN) Y SENALES (SIGNAL-IN),  *
000700*             : ACTUALIZA LAS ORDENES ABIERTAS, ABRE ORDENES     *
000800*             : NUEVAS CUANDO LA SENAL Y LA VENTANA HORARIA LO   *
000900*             : PERMITEN, CALCULA EL RSI Y VOTA LA SENAL GLOBAL  *
001000*             : DE LOS INDICADORES, Y ESCRIBE LA BITACORA        *
001100*             : ORDER.CSV CON EL BALANCE CORRIDO DE LA CUENTA.   *
001200* ARCHIVOS    : TICKET-IN=E, SIGNAL-IN=E, ORDER.CSV=S            *
001300* ACCION (ES) : P=PROCESA COTIZACIONES                           *
001400******************************************************************
001500*----------------------------------------------------------------*
001600*                 B I T A C O R A   D E   C A M B I O S          *
001700*----------------------------------------------------------------*
001800* FECHA       PROGRAMADOR  TICKET      DESCRIPCION               *
001900* ----------  -----------  ----------  -----------------------   *
002000* 14/03/1989  JCAS         REQ-00114   VERSION INICIAL. MOTOR DE *
002100*                                      ORDENES SOBRE TICKET-IN Y *
002200*                                      SIGNAL-IN, BITACORA       *
002300*                                      ORDER.CSV.                *
002400* 02/07/1989  JCAS         REQ-00131   SE AGREGA CALCULO DE SWAP *
002500*                                      TRIPLE EL DIA CONFIGURADO.*
002600* 22/11/1990  MLOP         REQ-00256   SE AGREGA VENTANA HORARIA *
002700*                                      POR DIA DE LA SEMANA.     *
002800* 09/04/1991  MLOP         REQ-00301   CORRIGE MARCA DE BAJA     *
002900*                                      GANANCIA (ALMACENA VALOR  *
003000*                                      ANTERIOR, NO EL NUEVO).   *
003100* 17/01/1992  JCAS         REQ-00389   SE AGREGA CALCULO DE RSI  *
003200*                                      A 14 PERIODOS.            *
003300* 30/06/1993  RTOR         REQ-00450   SE AGREGA VOTACION DE     *
003400*                                      INDICADORES Y SENAL GLOBAL*
003500* 11/02/1994  RTOR         REQ-00477   AJUSTE REDONDEO PUNTOS A  *
003600*                                      TRUNCADO, NO REDONDEADO.  *
003700* 05/09/1995  JCAS         REQ-00522   SE AMPLIA MAXIMO DE       *
003800*                                      ORDENES ABIERTAS DE 15 A  *
003900*                                      30.                       *
004000* 19/03/1996  MLOP         REQ-00560   CORRIGE CALCULO DE TIEMPO *
004100*                                      ABIERTO (HORAS/MINUTOS SE *
004200*                                      QUEDABAN ACUMULANDO).     *
004300* 08/08/1997  RTOR         REQ-00601   SE AGREGA CONTROL DE      *
004400*                                      GANADAS/PERDIDAS EN       *
004500*                                      ESTADISTICAS FINALES.     *
004600* 14/12/1998  PEDR         REQ-00655   REVISION AMPLIACION DE    *
004700*                                      SIGLO (Y2K). SE VERIFICO  *
004800*                                      QUE TODAS LAS FECHAS AAAA-*
004900*                                      MM-DD MANEJAN EL ANIO A   *
005000*                                      4 DIGITOS EN TICKET-IN,   *
005100*                                      SIGNAL-IN Y ORDER.CSV.    *
005200* 26/01/1999  PEDR         REQ-00655   SEGUNDA REVISION Y2K. SE  *
005300*                                      PROBO CON FECHAS DE PRUEBA*
005400*                                      31/12/1999 Y 01/01/2000.  *
005500* 30/05/2000  PEDR         REQ-00699   AJUSTE MENOR A LA MASCARA *
005600*                                      DE ESTADISTICAS.          *
005700* 15/10/2001  PEDR         REQ-00733   SE AGREGA COMPUERTA DE    *
005800*                                      INTERVALO PARA LA         *
005900*                                      VOTACION DE INDICADORES.  *
006000*----------------------------------------------------------------*
006100 IDENTIFICATION DIVISION.
006200 PROGRAM-ID.     FXENG001.
006300 AUTHOR.         JORGE CASTILLO.
006400 INSTALLATION.   DEPTO. DESARROLLO - PLATAFORMA DIVISAS.
006500 DATE-WRITTEN.   14/03/1989.
006600 DATE-COMPILED.
006700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01                    IS TOP-OF-FORM
007300     UPSI-0 ON  STATUS      IS BITACORAS-ACTIVAS
007400            OFF STATUS      IS BITACORAS-INACTIVAS
007500     CLASS DIA-SEMANA-VALIDA IS '1' THRU '7'.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900******************************************************************
008000*              A R C H I V O S   D E   E N T R A D A             *
008100******************************************************************
008200     SELECT TICKET-IN ASSIGN     TO TICKETIN
008300            ORGANIZATION         IS SEQUENTIAL
008400            FILE STATUS          IS FS-TICKET-IN.
008500
008600     SELECT SIGNAL-IN ASSIGN     TO SIGNALIN
008700            ORGANIZATION         IS SEQUENTIAL
008800            FILE STATUS          IS FS-SIGNAL-IN.
008900******************************************************************
009000*              A R C H I V O S   D E   S A L I D A               *
009100******************************************************************
009200     SELECT ORDEN-CSV ASSIGN     TO ORDERCSV
009300            ORGANIZATION         IS SEQUENTIAL
009400            FILE STATUS          IS FS-ORDEN-CSV.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800******************************************************************
009900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010000******************************************************************
010100*   COTIZACIONES BID/ASK DEL PAR DE DIVISAS.
010200 FD  TICKET-IN.
010300 01  REG-TICKET-IN                  PIC X(70).
010400*   SENALES DE NEGOCIACION PAREADAS 1 A 1 CON TICKET-IN.
010500 FD  SIGNAL-IN.
010600 01  REG-SIGNAL-IN                  PIC X(65).
010700*   BITACORA DE ORDENES CERRADAS/ACTUALIZADAS CON BALANCE CORRIDO.
010800 FD  ORDEN-CSV.
010900 01  REG-ORDEN-CSV                  PIC X(215).
011000
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*              R E C U R S O S   D E   A R C H I V O S           *
011400******************************************************************
011500 01  FS-TICKET-IN                   PIC 9(02) VALUE ZEROS.
011600 01  FS-SIGNAL-IN                   PIC 9(02) VALUE ZEROS.
011700 01  FS-ORDEN-CSV                   PIC 9(02) VALUE ZEROS.
011800
011900 01  WKS-BANDERAS-ARCHIVO.
012000     05  WKS-FIN-TICKET-IN          PIC X(01) VALUE 'N'.
012100         88  FIN-TICKET-IN                    VALUE 'S'.
012200     05  WKS-FIN-SIGNAL-IN          PIC X(01) VALUE 'N'.
012300         88  FIN-SIGNAL-IN                    VALUE 'S'.
012400
012500******************************************************************
012600*                 C O P I A S   D E   L A Y O U T S              *
012700******************************************************************
012800 COPY FXTKT.
012900 COPY FXSIG.
013000 COPY FXORD.
013100 COPY FXPRM.
013200
013300******************************************************************
013400*          RECURSOS DE TRABAJO Y VARIABLES AUXILIARES            *
013500******************************************************************
013600 01  WKS-VARIABLES-TRABAJO.
013700     05  WKS-I                      PIC 9(03) COMP VALUE ZERO.
013800     05  WKS-J                      PIC 9(03) COMP VALUE ZERO.
013900     05  WKS-TPDIFF-ENTRADA         PIC S9(05) VALUE ZERO.
014000     05  WKS-LINEAS-LEIDAS          PIC 9(07) COMP VALUE ZERO.
014100     05  WKS-ORDENES-GANADAS        PIC 9(07) COMP VALUE ZERO.
014200     05  WKS-ORDENES-PERDIDAS       PIC 9(07) COMP VALUE ZERO.
014300     05  WKS-FILAS-BITACORA         PIC 9(07) COMP VALUE ZERO.
014400     05  WKS-MASCARA           PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014500     05  WKS-MASCARA-BAL   PIC -(08)9.99     VALUE ZEROES.
014600
014700*--> BALANCE DE CUENTA (RUBRO CALCULA-BALANCE)
014800 01  WKS-CONTROL-BALANCE.
014900     05  WKS-BALANCE                PIC S9(09)V9(02) VALUE ZERO.
015000     05  WKS-BALANCE-R REDEFINES WKS-BALANCE.
015100         10  WKS-BALANCE-ENTERO     PIC S9(09).
015200         10  WKS-BALANCE-CENTAVOS   PIC 9(02).
015300     05  WKS-GANANCIA-ABIERTA       PIC S9(09)V9(02) VALUE ZERO.
015400     05  WKS-GANANCIA-ABIERTA-ANT   PIC S9(09)V9(02) VALUE ZERO.
015500     05  WKS-GANANCIA-CERRADA       PIC S9(09)V9(02) VALUE ZERO.
015600     05  WKS-GANANCIA-DINERO        PIC S9(09)V9(02) VALUE ZERO.
015700
015800*--> COMPUERTAS DE UNA SOLA POSICION USADAS POR VARIAS RUTINAS
015900 01  WKS-BANDERAS-CALCULO.
016000     05  WKS-DENTRO-VENTANA-SW      PIC X(01) VALUE 'N'.
016100         88  WKS-DENTRO-VENTANA               VALUE 'S'.
016200     05  WKS-VOTACION-DEBIDA-SW     PIC X(01) VALUE 'N'.
016300         88  WKS-VOTACION-DEBIDA              VALUE 'S'.
016400
016500*--> AREA GENERICA PARA DESCOMPONER UNA FECHA-HORA X(19)
016600 01  WKS-AREA-FECHA.
016700     05  WKS-FH-CADENA              PIC X(19).
016800     05  WKS-FH-CADENA-R REDEFINES WKS-FH-CADENA.
016900         10  WKS-FH-ANIO            PIC 9(04).
017000         10  FILLER                 PIC X(01).
017100         10  WKS-FH-MES             PIC 9(02).
017200         10  FILLER                 PIC X(01).
017300         10  WKS-FH-DIA             PIC 9(02).
017400         10  FILLER                 PIC X(01).
017500         10  WKS-FH-HORA            PIC 9(02).
017600         10  FILLER                 PIC X(01).
017700         10  WKS-FH-MINUTO          PIC 9(02).
017800         10  FILLER                 PIC X(01).
017900         10  WKS-FH-SEGUNDO         PIC 9(02).
018000     05  WKS-FH-FECHA-NUM           PIC 9(08).
018100     05  WKS-FH-FECHA-NUM-R REDEFINES WKS-FH-FECHA-NUM.
018200         10  WKS-FH-N-ANIO          PIC 9(04).
018300         10  WKS-FH-N-MES           PIC 9(02).
018400         10  WKS-FH-N-DIA           PIC 9(02).
018500     05  WKS-FH-DIA-SEMANA          PIC 9(01) COMP VALUE ZERO.
018600     05  WKS-FH-DIA-ABS             PIC S9(09) COMP VALUE ZERO.
018700     05  WKS-FH-DIA-COCIENTE        PIC S9(09) COMP VALUE ZERO.
018800     05  WKS-FH-SEGUNDOS-DIA        PIC S9(07) COMP VALUE ZERO.
018900     05  WKS-FH-TOTAL-SEGUNDOS COMP-3 PIC S9(11) VALUE ZERO.
019000     05  FILLER                     PIC X(04).
019100
019200*--> RESULTADO DE FECHA-A-SEGUNDOS Y CALCULA-PUNTOS
019300 01  WKS-AREA-CALCULO.
019400     05  WKS-CALC-SEGUNDOS-1  PIC S9(11) COMP VALUE ZERO.
019500     05  WKS-CALC-SEGUNDOS-2  PIC S9(11) COMP VALUE ZERO.
019600     05  WKS-CALC-DIFERENCIA  PIC S9(11) COMP VALUE ZERO.
019700     05  WKS-CALC-TOT-HORAS   PIC S9(09) COMP VALUE ZERO.
019800     05  WKS-CALC-TOT-MINUTOS PIC S9(09) COMP VALUE ZERO.
019900     05  WKS-CALC-DIAS        PIC 9(05) COMP VALUE ZERO.
020000     05  WKS-CALC-HORAS       PIC 9(02) COMP VALUE ZERO.
020100     05  WKS-CALC-MINUTOS     PIC 9(02) COMP VALUE ZERO.
020200     05  WKS-CALC-SEGUNDOS    PIC 9(02) COMP VALUE ZERO.
020300     05  WKS-PUNTOS-PRECIO    PIC 9(05)V9(05) VALUE ZERO.
020400     05  WKS-PUNTOS-DIGITOS   PIC 9(02) VALUE ZERO.
020500     05  WKS-PUNTOS-RESULTADO PIC S9(07) VALUE ZERO.
020600     05  WKS-PUNTOS-CIERRE    PIC S9(07) VALUE ZERO.
020700     05  WKS-GANANCIA-ANT-ORDEN PIC S9(07) VALUE ZERO.
020800     05  WKS-TRUNCA-CRUDO     PIC 9(05)V9(09) VALUE ZERO.
020900     05  WKS-TRUNCA-DIGITOS   PIC 9(02) VALUE ZERO.
021000     05  WKS-TRUNCA-ENTERO    PIC S9(10) COMP VALUE ZERO.
021100     05  WKS-TRUNCA-RESULTADO PIC 9(05)V9(05) VALUE ZERO.
021200     05  FILLER               PIC X(05).
021300
021400*--> VELA VIGENTE (UBICA-VELA / DETECTA-CIERRE-VELA)
021500 01  WKS-CONTROL-VELA.
021600     05  WKS-VELA-ACTUAL            PIC X(19) VALUE SPACES.
021700     05  WKS-VELA-ANTERIOR          PIC X(19) VALUE LOW-VALUES.
021800     05  WKS-CIERRE-PENDIENTE       PIC 9(05)V9(05) VALUE ZERO.
021900     05  WKS-VELA-HAY-ANTERIOR      PIC X(01) VALUE 'N'.
022000         88  HAY-VELA-ANTERIOR                VALUE 'S'.
022100
022200*--> TABLA DE CIERRES PARA RSI (CALCULA-RSI)
022300 01  WKS-TABLA-RSI.
022400     05  WKS-RSI-CONTADOR           PIC 9(03) COMP VALUE ZERO.
022500     05  WKS-TABLA-CIERRES OCCURS 15 TIMES
022600                       INDEXED BY WKS-I-CIERRE
022700                       PIC S9(05)V9(05) COMP VALUE ZERO.
022800 01  WKS-RESULTADO-RSI.
022900     05  WKS-RSI-SUMA-GANANCIA PIC S9(07)V9(10) COMP VALUE ZERO.
023000     05  WKS-RSI-SUMA-PERDIDA  PIC S9(07)V9(10) COMP VALUE ZERO.
023100     05  WKS-RSI-PROM-GANANCIA PIC S9(07)V9(10) COMP VALUE ZERO.
023200     05  WKS-RSI-PROM-PERDIDA  PIC S9(07)V9(10) COMP VALUE ZERO.
023300     05  WKS-RSI-DELTA         PIC S9(07)V9(10) COMP VALUE ZERO.
023400     05  WKS-RSI-RS            PIC S9(07)V9(10) COMP VALUE ZERO.
023500     05  WKS-RSI-VALOR         PIC S9(03)V9(10) COMP VALUE ZERO.
023600     05  WKS-RSI-TENDENCIA          PIC X(07) VALUE SPACES.
023700         88  WKS-RSI-ES-COMPRA                 VALUE 'BUY    '.
023800         88  WKS-RSI-ES-VENTA                  VALUE 'SELL   '.
023900         88  WKS-RSI-ES-NEUTRAL                VALUE 'NEUTRAL'.
024000
024100*--> VOTACION DE INDICADORES (VOTACION-INDICADORES)
024200 01  WKS-CONTROL-VOTACION.
024300     05  WKS-ULTIMA-VOTACION        PIC X(19) VALUE LOW-VALUES.
024400     05  WKS-NUM-INDICADORES        PIC 9(02) COMP VALUE ZERO.
024500     05  WKS-SUMA-VOTOS             PIC S9(03) VALUE ZERO.
024600     05  WKS-PROMEDIO-VOTOS         PIC S9(03)V9(02) VALUE ZERO.
024700     05  WKS-SENAL-GLOBAL           PIC X(12) VALUE SPACES.
024800
024900******************************************************************
025000 PROCEDURE DIVISION.
025100******************************************************************
025200*               S E C C I O N    P R I N C I P A L
025300******************************************************************
025400 000-MAIN SECTION.
025500     PERFORM INICIALIZA-VENTANAS
025600     PERFORM APERTURA-ARCHIVOS
025700     PERFORM PROCESA-COTIZACION UNTIL FIN-TICKET-IN OR
025800                                        FIN-SIGNAL-IN
025900     PERFORM ESTADISTICAS THRU CIERRA-ARCHIVOS-E
026000     STOP RUN.
026100 000-MAIN-E. EXIT.
026200
026300 INICIALIZA-VENTANAS SECTION.
026400*--> EL COMPILADOR NO ADMITE VALUE DIFERENTE POR OCURRENCIA
026500*    DENTRO DE UNA MISMA OCCURS; SABADO(6) Y DOMINGO(7) SE
026600*    INHABILITAN AQUI PARA LA TABLA DE VENTANAS (VER FXPRM).
026700     MOVE 'N' TO FXPM-VEN-PERMITIDA (6)
026800     MOVE 'N' TO FXPM-VEN-PERMITIDA (7)
026900*--> CANTIDAD DE DECIMALES DEL INSTRUMENTO, TOMADA DEL PARAMETRO
027000*    DE CASA (REQ-00812); QUEDA FIJA EN EL TICKET VIGENTE PARA
027100*    TODA LA CORRIDA.
027200     MOVE FXPM-DIGITOS TO FXTK-DIGITOS.
027300 INICIALIZA-VENTANAS-E. EXIT.
027400
027500 APERTURA-ARCHIVOS SECTION.
027600     OPEN INPUT  TICKET-IN SIGNAL-IN
027700          OUTPUT ORDEN-CSV
027800     IF FS-TICKET-IN NOT = 0
027900        DISPLAY '>>> ERROR AL ABRIR TICKET-IN, STATUS: '
028000                FS-TICKET-IN UPON CONSOLE
028100        MOVE 91 TO RETURN-CODE
028200        STOP RUN
028300     END-IF
028400     IF FS-SIGNAL-IN NOT = 0
028500        DISPLAY '>>> ERROR AL ABRIR SIGNAL-IN, STATUS: '
028600                FS-SIGNAL-IN UPON CONSOLE
028700        MOVE 91 TO RETURN-CODE
028800        STOP RUN
028900     END-IF
029000     IF FS-ORDEN-CSV NOT = 0
029100        DISPLAY '>>> ERROR AL ABRIR ORDER.CSV, STATUS: '
029200                FS-ORDEN-CSV UPON CONSOLE
029300        MOVE 91 TO RETURN-CODE
029400        STOP RUN
029500     END-IF
029600*--> LA COMPUERTA UPSI-0 SE DEJA DISPONIBLE PARA INHABILITAR LAS
029700*    BITACORAS DESDE EL JCL; POR OMISION SE ESCRIBEN SIEMPRE
029800*    (REQ-00758).  EL RENGLON DE DETALLE SE COMPUERTA IGUAL EN
029900*    ESCRIBE-BITACORA.
030000     IF BITACORAS-ACTIVAS
030100        WRITE REG-ORDEN-CSV FROM FXOR-ENCABEZADO
030200     END-IF
030300     INITIALIZE WKS-ORDENES-ABIERTAS.
030400 APERTURA-ARCHIVOS-E. EXIT.
030500
030600******************************************************************
030700*          P R O C E S A   U N A   C O T I Z A C I O N           *
030800******************************************************************
030900 PROCESA-COTIZACION SECTION.
031000     READ TICKET-IN INTO FXTK-REG-ENTRADA
031100       AT END
031200          MOVE 'S' TO WKS-FIN-TICKET-IN
031300     END-READ
031400     IF NOT FIN-TICKET-IN
031500        READ SIGNAL-IN INTO FXSG-REG-ENTRADA
031600          AT END
031700             MOVE 'S' TO WKS-FIN-SIGNAL-IN
031800        END-READ
031900     END-IF
032000     IF NOT FIN-TICKET-IN AND NOT FIN-SIGNAL-IN
032100        ADD 1 TO WKS-LINEAS-LEIDAS
032200        PERFORM ACTUALIZA-TICKET
032300        IF FXTK-TICKET-LISTO
032400           PERFORM UBICA-VELA
032500           MOVE FXSG-ENT-FECHA-HORA TO FXSG-FECHA-HORA
032600           MOVE FXSG-ENT-TENDENCIA  TO FXSG-TENDENCIA
032700           MOVE FXSG-ENT-DIF-NEG    TO FXSG-DIF-NEGOCIACION
032800           MOVE FXSG-DIF-NEGOCIACION TO WKS-TPDIFF-ENTRADA
032900           PERFORM MOTOR-ORDENES
033000           PERFORM VOTACION-INDICADORES
033100        END-IF
033200     END-IF.
033300 PROCESA-COTIZACION-E. EXIT.
033400
033500******************************************************************
033600*              A C T U A L I Z A   T I C K E T                   *
033700******************************************************************
033800 ACTUALIZA-TICKET SECTION.
033900*--> SOLO SE ACEPTA SI LA FECHA ENTRANTE ES ESTRICTAMENTE MAYOR
034000     IF FXTK-ENT-FECHA-HORA > FXTK-FECHA-HORA
034100        MOVE FXTK-ENT-FECHA-HORA TO FXTK-FECHA-HORA
034200        IF FXTK-ENT-BID-CRUDO > 0
034300           MOVE FXTK-ENT-BID-CRUDO TO WKS-TRUNCA-CRUDO
034400           MOVE FXTK-DIGITOS       TO WKS-TRUNCA-DIGITOS
034500           PERFORM TRUNCA-PRECIO-COTIZACION
034600           MOVE WKS-TRUNCA-RESULTADO TO FXTK-BID
034700           SET FXTK-BID-YA-VISTO TO TRUE
034800        END-IF
034900        IF FXTK-ENT-ASK-CRUDO > 0
035000           MOVE FXTK-ENT-ASK-CRUDO TO WKS-TRUNCA-CRUDO
035100           MOVE FXTK-DIGITOS       TO WKS-TRUNCA-DIGITOS
035200           PERFORM TRUNCA-PRECIO-COTIZACION
035300           MOVE WKS-TRUNCA-RESULTADO TO FXTK-ASK
035400           SET FXTK-ASK-YA-VISTO TO TRUE
035500        END-IF
035600        PERFORM CALCULA-SPREAD
035700        IF FXTK-BID-YA-VISTO AND FXTK-ASK-YA-VISTO
035800           SET FXTK-TICKET-LISTO TO TRUE
035900        END-IF
036000     END-IF.
036100 ACTUALIZA-TICKET-E. EXIT.
036200
036300 TRUNCA-PRECIO-COTIZACION SECTION.
036400*--> TRUNCA (NO REDONDEA) EL PRECIO CRUDO A WKS-TRUNCA-DIGITOS
036500*    DECIMALES.  VER TRUNCA-DECIMALES PARA EL DETALLE ARITMETICO.
036600     PERFORM TRUNCA-DECIMALES.
036700 TRUNCA-PRECIO-COTIZACION-E. EXIT.
036800
036900 CALCULA-SPREAD SECTION.
037000     IF FXTK-ASK >= FXTK-BID
037100        COMPUTE WKS-PUNTOS-PRECIO = FXTK-ASK - FXTK-BID
037200        MOVE FXTK-DIGITOS TO WKS-PUNTOS-DIGITOS
037300        PERFORM CALCULA-PUNTOS
037400        MOVE WKS-PUNTOS-RESULTADO TO FXTK-SPREAD
037500     ELSE
037600        COMPUTE WKS-PUNTOS-PRECIO = FXTK-BID - FXTK-ASK
037700        MOVE FXTK-DIGITOS TO WKS-PUNTOS-DIGITOS
037800        PERFORM CALCULA-PUNTOS
037900        COMPUTE FXTK-SPREAD = WKS-PUNTOS-RESULTADO * -1
038000     END-IF.
038100 CALCULA-SPREAD-E. EXIT.
038200
038300******************************************************************
038400*   U B I C A   V E L A   ( ChartProcessor )                     *
038500******************************************************************
038600 UBICA-VELA SECTION.
038700     MOVE FXTK-FECHA-HORA TO WKS-FH-CADENA
038800     EVALUATE FXPM-MINUTOS-VELA
038900        WHEN 1
039000           CONTINUE
039100        WHEN 5  THRU 9
039200           COMPUTE WKS-FH-MINUTO =
039300                   (WKS-FH-MINUTO / 5) * 5
039400        WHEN 15
039500           COMPUTE WKS-FH-MINUTO =
039600                   (WKS-FH-MINUTO / 15) * 15
039700        WHEN 30
039800           COMPUTE WKS-FH-MINUTO =
039900                   (WKS-FH-MINUTO / 30) * 30
040000        WHEN 60
040100           MOVE ZERO TO WKS-FH-MINUTO
040200        WHEN OTHER
040300           COMPUTE WKS-FH-HORA =
040400                   (WKS-FH-HORA / 2) * 2
040500           MOVE ZERO TO WKS-FH-MINUTO
040600     END-EVALUATE
040700     MOVE ZERO TO WKS-FH-SEGUNDO
040800     MOVE WKS-FH-CADENA TO WKS-VELA-ACTUAL
040900     PERFORM DETECTA-CIERRE-VELA
041000     MOVE FXTK-BID TO WKS-CIERRE-PENDIENTE.
041100 UBICA-VELA-E. EXIT.
041200
041300 DETECTA-CIERRE-VELA SECTION.
041400     IF HAY-VELA-ANTERIOR AND
041500        WKS-VELA-ACTUAL NOT = WKS-VELA-ANTERIOR
041600        PERFORM CALCULA-RSI
041700     END-IF
041800     IF NOT HAY-VELA-ANTERIOR
041900        SET HAY-VELA-ANTERIOR TO TRUE
042000     END-IF
042100     MOVE WKS-VELA-ACTUAL TO WKS-VELA-ANTERIOR.
042200 DETECTA-CIERRE-VELA-E. EXIT.
042300
042400******************************************************************
042500*          M O T O R   D E   O R D E N E S                       *
042600******************************************************************
042700 MOTOR-ORDENES SECTION.
042800     PERFORM ACTUALIZA-ORDENES-ABIERTAS
042900     PERFORM ABRE-ORDEN
043000     PERFORM CALCULA-BALANCE
043100     PERFORM ESCRIBE-BITACORA
043200     PERFORM ACTUALIZA-CONTADORES
043300     PERFORM PURGA-ORDENES.
043400 MOTOR-ORDENES-E. EXIT.
043500
043600 ACTUALIZA-ORDENES-ABIERTAS SECTION.
043700*--> EL DETALLE POR ORDEN QUEDA EN ACTUALIZA-UNA-ORDEN-ABIERTA
043800*    (REQ-00758); ESTA SECCION SOLO MUEVE EL INDICE DE LA TABLA.
043900     PERFORM ACTUALIZA-UNA-ORDEN-ABIERTA
044000             VARYING WKS-I-ORD FROM 1 BY 1
044100             UNTIL WKS-I-ORD > FXOR-CONTADOR-ORDENES.
044200 ACTUALIZA-ORDENES-ABIERTAS-E. EXIT.
044300
044400 ACTUALIZA-UNA-ORDEN-ABIERTA SECTION.
044500     IF FXOR-ABIERTA (WKS-I-ORD)
044600        MOVE FXOR-GANANCIA-ACTUAL (WKS-I-ORD) TO
044700             WKS-GANANCIA-ANT-ORDEN
044800        PERFORM CALCULA-SWAP THRU EVALUA-ESTADO-ORDEN-E
044900        MOVE FXTK-FECHA-HORA TO
045000             FXOR-FECHA-ULT-ACTUAL (WKS-I-ORD)
045100     END-IF.
045200 ACTUALIZA-UNA-ORDEN-ABIERTA-E. EXIT.
045300
045400 CALCULA-SWAP SECTION.
045500*--> SWAP SE APLICA CUANDO CAMBIA EL DIA CALENDARIO DE LA ORDEN
045600     MOVE FXOR-FECHA-ULT-ACTUAL (WKS-I-ORD) TO WKS-FH-CADENA
045700     MOVE WKS-FH-ANIO TO WKS-FH-N-ANIO
045800     MOVE WKS-FH-MES  TO WKS-FH-N-MES
045900     MOVE WKS-FH-DIA  TO WKS-FH-N-DIA
046000     PERFORM DIA-DE-SEMANA
046100     MOVE WKS-FH-DIA-SEMANA TO WKS-J
046200     MOVE FXTK-FECHA-HORA TO WKS-FH-CADENA
046300     MOVE WKS-FH-ANIO TO WKS-FH-N-ANIO
046400     MOVE WKS-FH-MES  TO WKS-FH-N-MES
046500     MOVE WKS-FH-DIA  TO WKS-FH-N-DIA
046600     PERFORM DIA-DE-SEMANA
046700     IF WKS-FH-DIA-SEMANA NOT = WKS-J
046800        IF FXOR-POS-COMPRA (WKS-I-ORD)
046900           ADD FXPM-SWAP-COMPRA TO FXOR-SWAP (WKS-I-ORD)
047000           IF WKS-J = FXPM-DIA-TRIPLE-SWAP
047100              ADD FXPM-SWAP-COMPRA TO FXOR-SWAP (WKS-I-ORD)
047200              ADD FXPM-SWAP-COMPRA TO FXOR-SWAP (WKS-I-ORD)
047300           END-IF
047400        ELSE
047500           ADD FXPM-SWAP-VENTA TO FXOR-SWAP (WKS-I-ORD)
047600           IF WKS-J = FXPM-DIA-TRIPLE-SWAP
047700              ADD FXPM-SWAP-VENTA TO FXOR-SWAP (WKS-I-ORD)
047800              ADD FXPM-SWAP-VENTA TO FXOR-SWAP (WKS-I-ORD)
047900           END-IF
048000        END-IF
048100     END-IF.
048200 CALCULA-SWAP-E. EXIT.
048300
048400 CALCULA-TIEMPO-ABIERTO SECTION.
048500     MOVE FXOR-FECHA-APERTURA (WKS-I-ORD) TO WKS-FH-CADENA
048600     PERFORM FECHA-A-SEGUNDOS
048700     MOVE WKS-FH-TOTAL-SEGUNDOS TO WKS-CALC-SEGUNDOS-1
048800     MOVE FXTK-FECHA-HORA TO WKS-FH-CADENA
048900     PERFORM FECHA-A-SEGUNDOS
049000     MOVE WKS-FH-TOTAL-SEGUNDOS TO WKS-CALC-SEGUNDOS-2
049100     COMPUTE WKS-CALC-DIFERENCIA =
049200             WKS-CALC-SEGUNDOS-2 - WKS-CALC-SEGUNDOS-1
049300     IF WKS-CALC-DIFERENCIA < 0
049400        MOVE ZERO TO WKS-CALC-DIFERENCIA
049500     END-IF
049600     COMPUTE WKS-CALC-DIAS    = WKS-CALC-DIFERENCIA / 86400
049700*--> LOS RESTOS SE SACAN POR RESTA DE COCIENTES ENTEROS; EL
049800*    COCIENTE YA TRUNCA AL CAER EN UN CAMPO SIN DECIMALES
049900*    (IGUAL QUE WKS-CALC-DIAS ARRIBA).
050000     COMPUTE WKS-CALC-TOT-HORAS   = WKS-CALC-DIFERENCIA / 3600
050100     COMPUTE WKS-CALC-HORAS       =
050200             WKS-CALC-TOT-HORAS - (WKS-CALC-DIAS * 24)
050300     COMPUTE WKS-CALC-TOT-MINUTOS = WKS-CALC-DIFERENCIA / 60
050400     COMPUTE WKS-CALC-MINUTOS     =
050500             WKS-CALC-TOT-MINUTOS - (WKS-CALC-TOT-HORAS * 60)
050600     COMPUTE WKS-CALC-SEGUNDOS    =
050700             WKS-CALC-DIFERENCIA - (WKS-CALC-TOT-MINUTOS * 60)
050800     STRING  WKS-CALC-DIAS    DELIMITED BY SIZE
050900             'd '             DELIMITED BY SIZE
051000             WKS-CALC-HORAS   DELIMITED BY SIZE
051100             ':'              DELIMITED BY SIZE
051200             WKS-CALC-MINUTOS DELIMITED BY SIZE
051300             ':'              DELIMITED BY SIZE
051400             WKS-CALC-SEGUNDOS DELIMITED BY SIZE
051500        INTO FXOR-TIEMPO-ABIERTO (WKS-I-ORD)
051600     END-STRING.
051700 CALCULA-TIEMPO-ABIERTO-E. EXIT.
051800
051900 CALCULA-GANANCIA SECTION.
052000     IF FXOR-POS-COMPRA (WKS-I-ORD)
052100        MOVE FXTK-BID TO FXOR-PRECIO-CIERRE (WKS-I-ORD)
052200        MOVE FXOR-PRECIO-CIERRE (WKS-I-ORD) TO WKS-PUNTOS-PRECIO
052300        MOVE FXTK-DIGITOS TO WKS-PUNTOS-DIGITOS
052400        PERFORM CALCULA-PUNTOS
052500        MOVE WKS-PUNTOS-RESULTADO TO WKS-PUNTOS-CIERRE
052600        MOVE FXOR-PRECIO-APERTURA (WKS-I-ORD) TO WKS-PUNTOS-PRECIO
052700        MOVE FXTK-DIGITOS TO WKS-PUNTOS-DIGITOS
052800        PERFORM CALCULA-PUNTOS
052900        COMPUTE FXOR-GANANCIA-ACTUAL (WKS-I-ORD) =
053000                WKS-PUNTOS-CIERRE - WKS-PUNTOS-RESULTADO
053100     ELSE
053200        MOVE FXTK-ASK TO FXOR-PRECIO-CIERRE (WKS-I-ORD)
053300        MOVE FXOR-PRECIO-APERTURA (WKS-I-ORD) TO WKS-PUNTOS-PRECIO
053400        MOVE FXTK-DIGITOS TO WKS-PUNTOS-DIGITOS
053500        PERFORM CALCULA-PUNTOS
053600        MOVE WKS-PUNTOS-RESULTADO TO WKS-PUNTOS-CIERRE
053700        MOVE FXOR-PRECIO-CIERRE (WKS-I-ORD) TO WKS-PUNTOS-PRECIO
053800        MOVE FXTK-DIGITOS TO WKS-PUNTOS-DIGITOS
053900        PERFORM CALCULA-PUNTOS
054000        COMPUTE FXOR-GANANCIA-ACTUAL (WKS-I-ORD) =
054100                WKS-PUNTOS-CIERRE - WKS-PUNTOS-RESULTADO
054200     END-IF.
054300 CALCULA-GANANCIA-E. EXIT.
054400
054500 ACTUALIZA-MARCAS-GANANCIA SECTION.
054600*--> LA BAJA GUARDA LA GANANCIA ANTERIOR A ESTA VUELTA, NO LA
054700*    RECIEN CALCULADA EN 3130 (REQ-00301, VER BITACORA DE
054800*    CAMBIOS).  WKS-GANANCIA-ANT-ORDEN SE CAPTURA EN 3100 ANTES
054900*    DE ENTRAR A ESTE CICLO DE ACTUALIZACION.
055000     IF FXOR-GANANCIA-ACTUAL (WKS-I-ORD) >
055100        FXOR-GANANCIA-ALTA (WKS-I-ORD)
055200        MOVE FXOR-GANANCIA-ACTUAL (WKS-I-ORD) TO
055300             FXOR-GANANCIA-ALTA (WKS-I-ORD)
055400     END-IF
055500     IF FXOR-GANANCIA-ACTUAL (WKS-I-ORD) <
055600        FXOR-GANANCIA-BAJA (WKS-I-ORD)
055700        MOVE WKS-GANANCIA-ANT-ORDEN TO
055800             FXOR-GANANCIA-BAJA (WKS-I-ORD)
055900     END-IF.
056000 ACTUALIZA-MARCAS-GANANCIA-E. EXIT.
056100
056200 EVALUA-ESTADO-ORDEN SECTION.
056300     IF FXOR-GANANCIA-ACTUAL (WKS-I-ORD) >=
056400        FXPM-PUNTOS-TAKE-PROFIT
056500        SET FXOR-CERRADA-TP (WKS-I-ORD) TO TRUE
056600     ELSE
056700        COMPUTE WKS-PUNTOS-RESULTADO = FXPM-PUNTOS-STOP-LOSS * -1
056800        IF FXOR-GANANCIA-ACTUAL (WKS-I-ORD) <=
056900           WKS-PUNTOS-RESULTADO
057000           SET FXOR-CERRADA-SL (WKS-I-ORD) TO TRUE
057100        ELSE
057200           SET FXOR-ABIERTA (WKS-I-ORD) TO TRUE
057300        END-IF
057400     END-IF.
057500 EVALUA-ESTADO-ORDEN-E. EXIT.
057600
057700******************************************************************
057800*                    A B R E   O R D E N                         *
057900******************************************************************
058000 ABRE-ORDEN SECTION.
058100     IF WKS-TPDIFF-ENTRADA >= FXPM-DIF-MINIMA-NEGOCIAR
058200        PERFORM VERIFICA-ELEGIBLE-ABRIR
058300     END-IF.
058400 ABRE-ORDEN-E. EXIT.
058500
058600 VERIFICA-ELEGIBLE-ABRIR SECTION.
058700     IF FXOR-CONTADOR-ORDENES < FXPM-MAX-ORDENES-ABIERTAS AND
058800        FXTK-SPREAD <= FXPM-SPREAD-MAXIMO             AND
058900        FXSG-FECHA-HORA > FXSG-ULTIMA-APERTURA
059000        PERFORM VENTANA-NEGOCIACION
059100        IF WKS-DENTRO-VENTANA
059200           IF FXPM-ABRE-SOLO-FUERTE
059300              IF FXSG-FUERTE-COMPRA
059400                 PERFORM ABRE-ORDEN-COMPRA
059500              END-IF
059600              IF FXSG-FUERTE-VENTA
059700                 PERFORM ABRE-ORDEN-VENTA
059800              END-IF
059900           ELSE
060000              IF FXSG-COMPRA OR FXSG-FUERTE-COMPRA
060100                 PERFORM ABRE-ORDEN-COMPRA
060200              END-IF
060300              IF FXSG-VENTA OR FXSG-FUERTE-VENTA
060400                 PERFORM ABRE-ORDEN-VENTA
060500              END-IF
060600           END-IF
060700        END-IF
060800     END-IF.
060900 VERIFICA-ELEGIBLE-ABRIR-E. EXIT.
061000
061100 VENTANA-NEGOCIACION SECTION.
061200*--> DETERMINA SI LA HORA DEL TICKET CAE DENTRO DE LA VENTANA
061300*    PERMITIDA PARA EL DIA DE LA SEMANA (SABADO/DOMINGO YA
061400*    QUEDARON INHABILITADOS DESDE INICIALIZA-VENTANAS).
061500     MOVE FXTK-FECHA-HORA TO WKS-FH-CADENA
061600     MOVE WKS-FH-ANIO TO WKS-FH-N-ANIO
061700     MOVE WKS-FH-MES  TO WKS-FH-N-MES
061800     MOVE WKS-FH-DIA  TO WKS-FH-N-DIA
061900     PERFORM DIA-DE-SEMANA
062000     MOVE 'N' TO WKS-DENTRO-VENTANA-SW
062100     IF FXPM-VEN-HABILITADA (WKS-FH-DIA-SEMANA)
062200        IF (WKS-FH-HORA * 100 + WKS-FH-MINUTO) >=
062300           FXPM-VEN-HORA-INI (WKS-FH-DIA-SEMANA) AND
062400           (WKS-FH-HORA * 100 + WKS-FH-MINUTO) <=
062500           FXPM-VEN-HORA-FIN (WKS-FH-DIA-SEMANA)
062600           MOVE 'S' TO WKS-DENTRO-VENTANA-SW
062700        END-IF
062800     END-IF.
062900 VENTANA-NEGOCIACION-E. EXIT.
063000
063100 ABRE-ORDEN-COMPRA SECTION.
063200     ADD 1 TO FXOR-CONTADOR-ORDENES
063300     MOVE FXOR-CONTADOR-ORDENES TO WKS-I-ORD
063400     INITIALIZE FXOR-TABLA-ORDEN (WKS-I-ORD)
063500     MOVE FXTK-FECHA-HORA  TO FXOR-FECHA-APERTURA (WKS-I-ORD)
063600                               FXOR-FECHA-ULT-ACTUAL (WKS-I-ORD)
063700     MOVE FXSG-FECHA-HORA  TO FXOR-FECHA-SENAL (WKS-I-ORD)
063800     MOVE FXSG-TENDENCIA   TO FXOR-TENDENCIA-SENAL (WKS-I-ORD)
063900     MOVE FXSG-DIF-NEGOCIACION TO FXOR-DIF-NEGOCIACION (WKS-I-ORD)
064000     SET FXOR-POS-COMPRA (WKS-I-ORD) TO TRUE
064100     SET FXOR-ABIERTA (WKS-I-ORD)    TO TRUE
064200     MOVE FXTK-ASK TO FXOR-PRECIO-APERTURA (WKS-I-ORD)
064300     MOVE FXTK-BID TO FXOR-PRECIO-CIERRE   (WKS-I-ORD)
064400     COMPUTE FXOR-GANANCIA-ALTA   (WKS-I-ORD) = FXTK-SPREAD * -1
064500     COMPUTE FXOR-GANANCIA-BAJA   (WKS-I-ORD) = FXTK-SPREAD * -1
064600     COMPUTE FXOR-GANANCIA-ACTUAL (WKS-I-ORD) = FXTK-SPREAD * -1
064700     MOVE '0d 00:00:00' TO FXOR-TIEMPO-ABIERTO (WKS-I-ORD)
064800     MOVE FXSG-FECHA-HORA TO FXSG-ULTIMA-APERTURA.
064900 ABRE-ORDEN-COMPRA-E. EXIT.
065000
065100 ABRE-ORDEN-VENTA SECTION.
065200     ADD 1 TO FXOR-CONTADOR-ORDENES
065300     MOVE FXOR-CONTADOR-ORDENES TO WKS-I-ORD
065400     INITIALIZE FXOR-TABLA-ORDEN (WKS-I-ORD)
065500     MOVE FXTK-FECHA-HORA  TO FXOR-FECHA-APERTURA (WKS-I-ORD)
065600                               FXOR-FECHA-ULT-ACTUAL (WKS-I-ORD)
065700     MOVE FXSG-FECHA-HORA  TO FXOR-FECHA-SENAL (WKS-I-ORD)
065800     MOVE FXSG-TENDENCIA   TO FXOR-TENDENCIA-SENAL (WKS-I-ORD)
065900     MOVE FXSG-DIF-NEGOCIACION TO FXOR-DIF-NEGOCIACION (WKS-I-ORD)
066000     SET FXOR-POS-VENTA (WKS-I-ORD) TO TRUE
066100     SET FXOR-ABIERTA (WKS-I-ORD)   TO TRUE
066200     MOVE FXTK-BID TO FXOR-PRECIO-APERTURA (WKS-I-ORD)
066300     MOVE FXTK-ASK TO FXOR-PRECIO-CIERRE   (WKS-I-ORD)
066400     COMPUTE FXOR-GANANCIA-ALTA   (WKS-I-ORD) = FXTK-SPREAD * -1
066500     COMPUTE FXOR-GANANCIA-BAJA   (WKS-I-ORD) = FXTK-SPREAD * -1
066600     COMPUTE FXOR-GANANCIA-ACTUAL (WKS-I-ORD) = FXTK-SPREAD * -1
066700     MOVE '0d 00:00:00' TO FXOR-TIEMPO-ABIERTO (WKS-I-ORD)
066800     MOVE FXSG-FECHA-HORA TO FXSG-ULTIMA-APERTURA.
066900 ABRE-ORDEN-VENTA-E. EXIT.
067000
067100******************************************************************
067200*   B A L A N C E   D E   C U E N T A                            *
067300******************************************************************
067400 CALCULA-BALANCE SECTION.
067500     MOVE ZERO TO WKS-GANANCIA-ABIERTA WKS-GANANCIA-CERRADA
067600     PERFORM ACUMULA-BALANCE-ORDEN VARYING WKS-I-ORD FROM 1 BY 1
067700             UNTIL WKS-I-ORD > FXOR-CONTADOR-ORDENES
067800     COMPUTE WKS-BALANCE = WKS-BALANCE +
067900             (WKS-GANANCIA-ABIERTA - WKS-GANANCIA-ABIERTA-ANT) +
068000             WKS-GANANCIA-CERRADA
068100     MOVE WKS-GANANCIA-ABIERTA TO WKS-GANANCIA-ABIERTA-ANT.
068200 CALCULA-BALANCE-E. EXIT.
068300
068400 ACUMULA-BALANCE-ORDEN SECTION.
068500     MOVE FXOR-GANANCIA-ACTUAL (WKS-I-ORD)
068600       TO WKS-GANANCIA-DINERO
068700     IF FXOR-ABIERTA (WKS-I-ORD)
068800        ADD FXOR-SWAP (WKS-I-ORD) TO WKS-GANANCIA-ABIERTA
068900        ADD WKS-GANANCIA-DINERO   TO WKS-GANANCIA-ABIERTA
069000     ELSE
069100        ADD FXOR-SWAP (WKS-I-ORD) TO WKS-GANANCIA-CERRADA
069200        ADD WKS-GANANCIA-DINERO   TO WKS-GANANCIA-CERRADA
069300     END-IF.
069400 ACUMULA-BALANCE-ORDEN-E. EXIT.
069500
069600******************************************************************
069700*   B I T A C O R A   D E   O R D E N E S   ( ORDER.CSV )        *
069800******************************************************************
069900 ESCRIBE-BITACORA SECTION.
070000*--> LA COMPUERTA UPSI-0 SE DEJA DISPONIBLE PARA INHABILITAR LAS
070100*    BITACORAS DESDE EL JCL; POR OMISION SE ESCRIBEN SIEMPRE
070200*    (REQ-00758, VER TAMBIEN APERTURA-ARCHIVOS).
070300     IF BITACORAS-ACTIVAS
070400        PERFORM ESCRIBE-BITACORA-ORDEN VARYING WKS-I-ORD
070500                FROM 1 BY 1
070600                UNTIL WKS-I-ORD > FXOR-CONTADOR-ORDENES
070700     END-IF.
070800 ESCRIBE-BITACORA-E. EXIT.
070900
071000 ESCRIBE-BITACORA-ORDEN SECTION.
071100     IF NOT FXOR-ABIERTA (WKS-I-ORD)
071200        MOVE FXOR-FECHA-APERTURA (WKS-I-ORD)   TO
071300             FXOR-CSV-FECHA-APERTURA
071400        MOVE FXOR-FECHA-SENAL (WKS-I-ORD)      TO
071500             FXOR-CSV-FECHA-SENAL
071600        MOVE FXOR-TENDENCIA-SENAL (WKS-I-ORD)  TO
071700             FXOR-CSV-TENDENCIA-SENAL
071800        MOVE FXOR-FECHA-ULT-ACTUAL (WKS-I-ORD) TO
071900             FXOR-CSV-FECHA-ULT-ACTUAL
072000        MOVE FXOR-TIEMPO-ABIERTO (WKS-I-ORD)   TO
072100             FXOR-CSV-TIEMPO-ABIERTO
072200        MOVE FXOR-ESTADO (WKS-I-ORD)           TO
072300             FXOR-CSV-ESTADO
072400        MOVE FXOR-POSICION (WKS-I-ORD)         TO
072500             FXOR-CSV-POSICION
072600        MOVE FXOR-DIF-NEGOCIACION (WKS-I-ORD)  TO
072700             FXOR-CSV-DIF-NEGOCIACION
072800        MOVE FXOR-PRECIO-APERTURA (WKS-I-ORD)  TO
072900             FXOR-CSV-PRECIO-APERTURA
073000        MOVE FXOR-PRECIO-CIERRE (WKS-I-ORD)    TO
073100             FXOR-CSV-PRECIO-CIERRE
073200        MOVE FXOR-GANANCIA-ALTA (WKS-I-ORD)    TO
073300             FXOR-CSV-GANANCIA-ALTA
073400        MOVE FXOR-GANANCIA-BAJA (WKS-I-ORD)    TO
073500             FXOR-CSV-GANANCIA-BAJA
073600        MOVE FXOR-GANANCIA-ACTUAL (WKS-I-ORD)  TO
073700             FXOR-CSV-GANANCIA-ACTUAL
073800        MOVE FXOR-SWAP (WKS-I-ORD)             TO
073900             FXOR-CSV-SWAP
074000        MOVE WKS-BALANCE                       TO
074100             FXOR-CSV-BALANCE
074200        WRITE REG-ORDEN-CSV FROM FXOR-LINEA-CSV
074300        IF FS-ORDEN-CSV = 0
074400           ADD 1 TO WKS-FILAS-BITACORA
074500        ELSE
074600           DISPLAY 'ERROR AL ESCRIBIR ORDER.CSV, STATUS: '
074700                   FS-ORDEN-CSV
074800        END-IF
074900     END-IF.
075000 ESCRIBE-BITACORA-ORDEN-E. EXIT.
075100
075200 ACTUALIZA-CONTADORES SECTION.
075300     PERFORM ACTUALIZA-CONTADOR-ORDEN VARYING WKS-I-ORD FROM 1
075400             BY 1 UNTIL WKS-I-ORD > FXOR-CONTADOR-ORDENES.
075500 ACTUALIZA-CONTADORES-E. EXIT.
075600
075700 ACTUALIZA-CONTADOR-ORDEN SECTION.
075800     IF FXOR-CERRADA-TP (WKS-I-ORD)
075900        ADD 1 TO WKS-ORDENES-GANADAS
076000     END-IF
076100     IF FXOR-CERRADA-SL (WKS-I-ORD)
076200        ADD 1 TO WKS-ORDENES-PERDIDAS
076300     END-IF.
076400 ACTUALIZA-CONTADOR-ORDEN-E. EXIT.
076500
076600 PURGA-ORDENES SECTION.
076700     MOVE ZERO TO WKS-J
076800     PERFORM COMPACTA-ORDEN VARYING WKS-I-ORD FROM 1 BY 1
076900             UNTIL WKS-I-ORD > FXOR-CONTADOR-ORDENES
077000     MOVE WKS-J TO FXOR-CONTADOR-ORDENES.
077100 PURGA-ORDENES-E. EXIT.
077200
077300 COMPACTA-ORDEN SECTION.
077400     IF FXOR-ABIERTA (WKS-I-ORD)
077500        ADD 1 TO WKS-J
077600        IF WKS-J NOT = WKS-I-ORD
077700           MOVE FXOR-TABLA-ORDEN (WKS-I-ORD) TO
077800                FXOR-TABLA-ORDEN (WKS-J)
077900        END-IF
078000     END-IF.
078100 COMPACTA-ORDEN-E. EXIT.
078200
078300******************************************************************
078400*   C A L C U L A   R S I   ( RelativeStrengthIndex )            *
078500******************************************************************
078600 CALCULA-RSI SECTION.
078700     PERFORM DESPLAZA-TABLA-CIERRES VARYING WKS-I-CIERRE
078800             FROM 1 BY 1 UNTIL WKS-I-CIERRE > 14
078900     MOVE WKS-CIERRE-PENDIENTE TO WKS-TABLA-CIERRES (15)
079000     IF WKS-RSI-CONTADOR < 15
079100        ADD 1 TO WKS-RSI-CONTADOR
079200     END-IF
079300     IF WKS-RSI-CONTADOR = 15
079400        MOVE ZERO TO WKS-RSI-SUMA-GANANCIA WKS-RSI-SUMA-PERDIDA
079500        PERFORM ACUMULA-DELTA-RSI VARYING WKS-I-CIERRE FROM 1
079600                BY 1 UNTIL WKS-I-CIERRE > 14
079700        COMPUTE WKS-RSI-PROM-GANANCIA ROUNDED =
079800                WKS-RSI-SUMA-GANANCIA / 14
079900        COMPUTE WKS-RSI-PROM-PERDIDA  ROUNDED =
080000                WKS-RSI-SUMA-PERDIDA  / 14
080100        IF WKS-RSI-PROM-PERDIDA = 0
080200           MOVE 100 TO WKS-RSI-VALOR
080300        ELSE
080400           COMPUTE WKS-RSI-RS ROUNDED =
080500                   WKS-RSI-PROM-GANANCIA / WKS-RSI-PROM-PERDIDA
080600           COMPUTE WKS-RSI-VALOR ROUNDED =
080700                   100 - (100 / (1 + WKS-RSI-RS))
080800        END-IF
080900        PERFORM CLASIFICA-RSI
081000     END-IF.
081100 CALCULA-RSI-E. EXIT.
081200
081300 DESPLAZA-TABLA-CIERRES SECTION.
081400     MOVE WKS-TABLA-CIERRES (WKS-I-CIERRE + 1) TO
081500          WKS-TABLA-CIERRES (WKS-I-CIERRE).
081600 DESPLAZA-TABLA-CIERRES-E. EXIT.
081700
081800 ACUMULA-DELTA-RSI SECTION.
081900     COMPUTE WKS-RSI-DELTA =
082000             WKS-TABLA-CIERRES (WKS-I-CIERRE + 1) -
082100             WKS-TABLA-CIERRES (WKS-I-CIERRE)
082200     IF WKS-RSI-DELTA > 0
082300        ADD WKS-RSI-DELTA TO WKS-RSI-SUMA-GANANCIA
082400     ELSE
082500        SUBTRACT WKS-RSI-DELTA FROM WKS-RSI-SUMA-PERDIDA
082600     END-IF.
082700 ACUMULA-DELTA-RSI-E. EXIT.
082800
082900 CLASIFICA-RSI SECTION.
083000     IF WKS-RSI-VALOR >= FXPM-RSI-SOBRECOMPRA
083100        SET WKS-RSI-ES-VENTA TO TRUE
083200     ELSE
083300        IF WKS-RSI-VALOR <= FXPM-RSI-SOBREVENTA
083400           SET WKS-RSI-ES-COMPRA TO TRUE
083500        ELSE
083600           SET WKS-RSI-ES-NEUTRAL TO TRUE
083700        END-IF
083800     END-IF.
083900 CLASIFICA-RSI-E. EXIT.
084000
084100******************************************************************
084200*   V O T A C I O N   D E   I N D I C A D O R E S                *
084300******************************************************************
084400 VOTACION-INDICADORES SECTION.
084500     PERFORM VERIFICA-INTERVALO-VOTACION
084600     IF WKS-VOTACION-DEBIDA AND WKS-RSI-CONTADOR = 15
084700        MOVE 1 TO WKS-NUM-INDICADORES
084800        MOVE ZERO TO WKS-SUMA-VOTOS
084900        IF WKS-RSI-ES-COMPRA
085000           ADD 1 TO WKS-SUMA-VOTOS
085100        END-IF
085200        IF WKS-RSI-ES-VENTA
085300           SUBTRACT 1 FROM WKS-SUMA-VOTOS
085400        END-IF
085500        COMPUTE WKS-PROMEDIO-VOTOS =
085600                WKS-SUMA-VOTOS / WKS-NUM-INDICADORES
085700        PERFORM CLASIFICA-VOTO
085800        MOVE FXTK-FECHA-HORA TO WKS-ULTIMA-VOTACION
085900     END-IF.
086000 VOTACION-INDICADORES-E. EXIT.
086100
086200 VERIFICA-INTERVALO-VOTACION SECTION.
086300     MOVE 'N' TO WKS-VOTACION-DEBIDA-SW
086400     IF WKS-ULTIMA-VOTACION = LOW-VALUES
086500        MOVE 'S' TO WKS-VOTACION-DEBIDA-SW
086600     ELSE
086700        MOVE WKS-ULTIMA-VOTACION TO WKS-FH-CADENA
086800        PERFORM FECHA-A-SEGUNDOS
086900        MOVE WKS-FH-TOTAL-SEGUNDOS TO WKS-CALC-SEGUNDOS-1
087000        MOVE FXTK-FECHA-HORA TO WKS-FH-CADENA
087100        PERFORM FECHA-A-SEGUNDOS
087200        MOVE WKS-FH-TOTAL-SEGUNDOS TO WKS-CALC-SEGUNDOS-2
087300        COMPUTE WKS-CALC-DIFERENCIA =
087400                WKS-CALC-SEGUNDOS-2 - WKS-CALC-SEGUNDOS-1
087500        IF WKS-CALC-DIFERENCIA >= FXPM-MINUTOS-VOTACION * 60
087600           MOVE 'S' TO WKS-VOTACION-DEBIDA-SW
087700        END-IF
087800     END-IF.
087900 VERIFICA-INTERVALO-VOTACION-E. EXIT.
088000
088100 CLASIFICA-VOTO SECTION.
088200     IF WKS-PROMEDIO-VOTOS > -0.5 AND WKS-PROMEDIO-VOTOS < 0.5
088300        MOVE 'NEUTRAL     ' TO WKS-SENAL-GLOBAL
088400     ELSE
088500        IF WKS-PROMEDIO-VOTOS = 1.00
088600           MOVE 'BUY         ' TO WKS-SENAL-GLOBAL
088700        ELSE
088800           IF WKS-PROMEDIO-VOTOS = -1.00
088900              MOVE 'SELL        ' TO WKS-SENAL-GLOBAL
089000           ELSE
089100              IF WKS-PROMEDIO-VOTOS > 1.00
089200                 MOVE 'STRONG_BUY  ' TO WKS-SENAL-GLOBAL
089300              ELSE
089400                 IF WKS-PROMEDIO-VOTOS < -1.00
089500                    MOVE 'STRONG_SELL ' TO WKS-SENAL-GLOBAL
089600                 END-IF
089700              END-IF
089800           END-IF
089900        END-IF
090000     END-IF.
090100 CLASIFICA-VOTO-E. EXIT.
090200
090300******************************************************************
090400*   E S T A D I S T I C A S   F I N A L E S                      *
090500******************************************************************
090600 ESTADISTICAS SECTION.
090700     DISPLAY '******************************************'
090800     MOVE  WKS-LINEAS-LEIDAS    TO WKS-MASCARA
090900     DISPLAY 'COTIZACIONES LEIDAS:         ' WKS-MASCARA
091000     MOVE  WKS-ORDENES-GANADAS  TO WKS-MASCARA
091100     DISPLAY 'ORDENES GANADAS (TP):        ' WKS-MASCARA
091200     MOVE  WKS-ORDENES-PERDIDAS TO WKS-MASCARA
091300     DISPLAY 'ORDENES PERDIDAS (SL):       ' WKS-MASCARA
091400     MOVE  WKS-FILAS-BITACORA   TO WKS-MASCARA
091500     DISPLAY 'FILAS ESCRITAS EN ORDER.CSV: ' WKS-MASCARA
091600     MOVE  WKS-BALANCE          TO WKS-MASCARA-BAL
091700     DISPLAY 'BALANCE FINAL DE CUENTA:     ' WKS-MASCARA-BAL
091800     DISPLAY 'ULTIMA SENAL GLOBAL VOTADA:  ' WKS-SENAL-GLOBAL
091900     DISPLAY '******************************************'.
092000 ESTADISTICAS-E. EXIT.
092100
092200 CIERRA-ARCHIVOS SECTION.
092300     CLOSE TICKET-IN SIGNAL-IN ORDEN-CSV.
092400 CIERRA-ARCHIVOS-E. EXIT.
092500
092600******************************************************************
092700*          R U T I N A S   C O M P A R T I D A S   9 0 0 0       *
092800******************************************************************
092900 CALCULA-PUNTOS SECTION.
093000*--> points(price,digits) = TRUNCA(price * 10**digits).  EL
093100*    CAMPO RESULTADO NO LLEVA DECIMALES, ASI QUE EL COMPUTE
093200*    YA TRUNCA LA PARTE FRACCIONARIA AL MOVERLA, SIN NECESIDAD
093300*    DE NINGUNA FUNCION DE REDONDEO.
093400     EVALUATE WKS-PUNTOS-DIGITOS
093500        WHEN 1 COMPUTE WKS-PUNTOS-RESULTADO =
093600                       WKS-PUNTOS-PRECIO * 10
093700        WHEN 2 COMPUTE WKS-PUNTOS-RESULTADO =
093800                       WKS-PUNTOS-PRECIO * 100
093900        WHEN 3 COMPUTE WKS-PUNTOS-RESULTADO =
094000                       WKS-PUNTOS-PRECIO * 1000
094100        WHEN 4 COMPUTE WKS-PUNTOS-RESULTADO =
094200                       WKS-PUNTOS-PRECIO * 10000
094300        WHEN OTHER
094400               COMPUTE WKS-PUNTOS-RESULTADO =
094500                       WKS-PUNTOS-PRECIO * 100000
094600     END-EVALUATE.
094700 CALCULA-PUNTOS-E. EXIT.
094800
094900 TRUNCA-DECIMALES SECTION.
095000*--> TRUNCA EL PRECIO CRUDO A WKS-TRUNCA-DIGITOS DECIMALES.  EL
095100*    ENTERO INTERMEDIO SE GUARDA EN WKS-TRUNCA-ENTERO (SIN
095200*    DECIMALES), QUE TRUNCA LA PARTE SOBRANTE AL RECIBIR EL
095300*    COMPUTE; LUEGO SE REGRESA A DECIMALES DIVIDIENDO DE VUELTA.
095400     EVALUATE WKS-TRUNCA-DIGITOS
095500        WHEN 1 COMPUTE WKS-TRUNCA-ENTERO = WKS-TRUNCA-CRUDO * 10
095600               COMPUTE WKS-TRUNCA-RESULTADO =
095700                       WKS-TRUNCA-ENTERO / 10
095800        WHEN 2 COMPUTE WKS-TRUNCA-ENTERO = WKS-TRUNCA-CRUDO * 100
095900               COMPUTE WKS-TRUNCA-RESULTADO =
096000                       WKS-TRUNCA-ENTERO / 100
096100        WHEN 3 COMPUTE WKS-TRUNCA-ENTERO = WKS-TRUNCA-CRUDO * 1000
096200               COMPUTE WKS-TRUNCA-RESULTADO =
096300                       WKS-TRUNCA-ENTERO / 1000
096400        WHEN 4 COMPUTE WKS-TRUNCA-ENTERO =
096500                       WKS-TRUNCA-CRUDO * 10000
096600               COMPUTE WKS-TRUNCA-RESULTADO =
096700                       WKS-TRUNCA-ENTERO / 10000
096800        WHEN OTHER
096900               COMPUTE WKS-TRUNCA-ENTERO =
097000                      WKS-TRUNCA-CRUDO * 100000
097100               COMPUTE WKS-TRUNCA-RESULTADO =
097200                       WKS-TRUNCA-ENTERO / 100000
097300     END-EVALUATE.
097400 TRUNCA-DECIMALES-E. EXIT.
097500
097600 FECHA-A-SEGUNDOS SECTION.
097700*--> SUPONE QUE WKS-FH-CADENA YA FUE MOVIDO POR EL LLAMADOR
097800     MOVE WKS-FH-ANIO TO WKS-FH-N-ANIO
097900     MOVE WKS-FH-MES  TO WKS-FH-N-MES
098000     MOVE WKS-FH-DIA  TO WKS-FH-N-DIA
098100     COMPUTE WKS-FH-SEGUNDOS-DIA =
098200             (WKS-FH-HORA * 3600) + (WKS-FH-MINUTO * 60) +
098300             WKS-FH-SEGUNDO
098400     COMPUTE WKS-FH-TOTAL-SEGUNDOS =
098500             (FUNCTION INTEGER-OF-DATE (WKS-FH-FECHA-NUM) * 86400)
098600             + WKS-FH-SEGUNDOS-DIA.
098700 FECHA-A-SEGUNDOS-E. EXIT.
098800
098900 DIA-DE-SEMANA SECTION.
099000*--> WKS-FH-FECHA-NUM YA FUE ARMADA POR EL LLAMADOR.  DEVUELVE
099100*    1=LUNES ... 7=DOMINGO EN WKS-FH-DIA-SEMANA.  EL RESTO DE
099200*    DIVIDIR ENTRE 7 SE SACA POR RESTA, NO POR FUNCTION MOD.
099300     COMPUTE WKS-FH-DIA-ABS =
099400             FUNCTION INTEGER-OF-DATE (WKS-FH-FECHA-NUM) + 3
099500     COMPUTE WKS-FH-DIA-COCIENTE = WKS-FH-DIA-ABS / 7
099600     COMPUTE WKS-FH-DIA-SEMANA =
099700             WKS-FH-DIA-ABS - (WKS-FH-DIA-COCIENTE * 7) + 1.
099800 DIA-DE-SEMANA-E. EXIT.
099900
