000100******************************************************************
000200* PROGRAMA    : FXACLOG1                                        *
000300* APLICACION  : NEGOCIACION AUTOMATICA DE DIVISAS (FOREX)       *
000400* TIPO        : BATCH                                           *
000500* DESCRIPCION : BITACORA DEL INDICADOR AC (ACCELERATOR/         *
000600*             : DECELERATOR).  MANTIENE LAS 2 LECTURAS MAS      *
000700*             : RECIENTES DEL INDICADOR, DEPURADAS POR FECHA-   *
000800*             : HORA, Y ESCRIBE UN RENGLON EN AC.CSV POR CADA   *
000900*             : ACTUALIZACION RECIBIDA DE AC-IN.                *
001000* ARCHIVOS    : AC-IN=E, AC.CSV=S                               *
001100* ACCION (ES) : P=PROCESA LECTURAS DEL INDICADOR AC             *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*                 B I T A C O R A   D E   C A M B I O S          *
001500*----------------------------------------------------------------*
001600* FECHA       PROGRAMADOR  TICKET      DESCRIPCION               *
001700* ----------  -----------  ----------  -----------------------   *
001800* 02/07/1989  JCAS         REQ-00131   VERSION INICIAL. VENTANA  *
001900*                                      DE 2 LECTURAS Y BITACORA *
002000*                                      AC.CSV.                  *
002100* 22/11/1990  MLOP         REQ-00256   SE AGREGA DEPURACION POR *
002200*                                      FECHA-HORA DUPLICADA.    *
002300* 30/06/1993  RTOR         REQ-00450   SE AGREGA COLUMNA DE     *
002400*                                      TENDENCIA (BUY/SELL/     *
002500*                                      NEUTRAL) AL RENGLON.     *
002600* 14/12/1998  PEDR         REQ-00655   REVISION AMPLIACION DE   *
002700*                                      SIGLO (Y2K). VERIFICADO  *
002800*                                      CON FECHAS AAAA-MM-DD A  *
002900*                                      4 DIGITOS EN AC-IN Y     *
003000*                                      AC.CSV.                  *
003100* 15/10/2001  PEDR         REQ-00733   AJUSTE MENOR A LA MASCARA*
003200*                                      DE ESTADISTICAS.         *
003300*----------------------------------------------------------------*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.     FXACLOG1.
003600 AUTHOR.         JORGE CASTILLO.
003700 INSTALLATION.   DEPTO. DESARROLLO - PLATAFORMA DIVISAS.
003800 DATE-WRITTEN.   02/07/1989.
003900 DATE-COMPILED.
004000 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01                    IS TOP-OF-FORM
004600     UPSI-0 ON  STATUS      IS BITACORAS-ACTIVAS
004700            OFF STATUS      IS BITACORAS-INACTIVAS.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100******************************************************************
005200*              A R C H I V O S   D E   E N T R A D A             *
005300******************************************************************
005400     SELECT AC-IN     ASSIGN     TO ACIN
005500            ORGANIZATION         IS SEQUENTIAL
005600            FILE STATUS          IS FS-AC-IN.
005700******************************************************************
005800*              A R C H I V O S   D E   S A L I D A               *
005900******************************************************************
006000     SELECT AC-CSV    ASSIGN     TO ACCSV
006100            ORGANIZATION         IS SEQUENTIAL
006200            FILE STATUS          IS FS-AC-CSV.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600******************************************************************
006700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006800******************************************************************
006900*   LECTURAS DEL INDICADOR AC (ACCELERATOR/DECELERATOR).
007000 FD  AC-IN.
007100 01  REG-AC-IN                      PIC X(85).
007200*   BITACORA AC.CSV CON TENDENCIA Y PRECIO DE REFERENCIA.
007300 FD  AC-CSV.
007400 01  REG-AC-CSV                     PIC X(80).
007500
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*              R E C U R S O S   D E   A R C H I V O S           *
007900******************************************************************
008000 01  FS-AC-IN                       PIC 9(02) VALUE ZEROS.
008100 01  FS-AC-CSV                      PIC 9(02) VALUE ZEROS.
008200
008300 01  WKS-BANDERAS-ARCHIVO.
008400     05  WKS-FIN-AC-IN              PIC X(01) VALUE 'N'.
008500         88  FIN-AC-IN                        VALUE 'S'.
008600     05  FILLER                     PIC X(01).
008700
008800******************************************************************
008900*                 C O P I A S   D E   L A Y O U T S              *
009000******************************************************************
009100 COPY FXACI.
009200
009300******************************************************************
009400*              C O N T A D O R E S   E S T A D I S T I C A S     *
009500******************************************************************
009600 01  WKS-CONTADORES-ESTADISTICAS.
009700     05  WKS-LEIDOS-AC-IN           PIC 9(07) COMP VALUE ZERO.
009800     05  WKS-ESCRITOS-AC-CSV        PIC 9(07) COMP VALUE ZERO.
009900     05  WKS-DEPURADOS-AC           PIC 9(07) COMP VALUE ZERO.
010000     05  WKS-MASK                   PIC Z,ZZZ,ZZ9.
010100     05  FILLER                     PIC X(03).
010200
010300******************************************************************
010400*              A R E A   D E   T R A B A J O   G E N E R A L     *
010500******************************************************************
010600 01  WKS-VARIABLES-TRABAJO.
010700*--> REDEFINE PARA DEPURAR LA FECHA-HORA POR ANIO-MES-DIA-HORA.
010800     05  WKS-FH-CADENA              PIC X(19) VALUE SPACES.
010900     05  WKS-FH-CADENA-R REDEFINES WKS-FH-CADENA.
011000         10  WKS-FH-ANIO            PIC 9(04).
011100         10  FILLER                 PIC X(01).
011200         10  WKS-FH-MES             PIC 9(02).
011300         10  FILLER                 PIC X(01).
011400         10  WKS-FH-DIA             PIC 9(02).
011500         10  FILLER                 PIC X(01).
011600         10  WKS-FH-HORA            PIC 9(02).
011700         10  FILLER                 PIC X(01).
011800         10  WKS-FH-MINUTO          PIC 9(02).
011900         10  FILLER                 PIC X(01).
012000         10  WKS-FH-SEGUNDO         PIC 9(02).
012100*--> REDEFINE PARA COMPARAR EL VALOR AC EN FORMA ENTERA/DECIMAL.
012200     05  WKS-AC-VALOR-R.
012300         10  WKS-AC-VALOR-ENTERO    PIC S9(03).
012400         10  WKS-AC-VALOR-DECIMAL   PIC 9(07).
012500     05  WKS-AC-VALOR-COMPARA REDEFINES WKS-AC-VALOR-R
012600                               PIC S9(10).
012700*--> REDEFINE PARA IMPRIMIR LA FECHA-HORA COMO CADENA NUMERICA.
012800     05  WKS-FH-NUMERICO REDEFINES WKS-FH-CADENA PIC 9(19).
012900     05  FILLER                     PIC X(05).
013000
013100 PROCEDURE DIVISION.
013200******************************************************************
013300*                     P R O C E S O   P R I N C I P A L          *
013400******************************************************************
013500 000-MAIN SECTION.
013600     PERFORM APERTURA-ARCHIVOS
013700     PERFORM AGREGA-AC UNTIL FIN-AC-IN
013800     PERFORM ESTADISTICAS THRU CIERRA-ARCHIVOS-E
013900     STOP RUN.
014000 000-MAIN-E. EXIT.
014100
014200******************************************************************
014300*                A P E R T U R A   D E   A R C H I V O S         *
014400******************************************************************
014500 APERTURA-ARCHIVOS SECTION.
014600     OPEN INPUT  AC-IN
014700     OPEN OUTPUT AC-CSV
014800     IF FS-AC-IN NOT = 0 OR FS-AC-CSV NOT = 0
014900        DISPLAY '****************************************'
015000        DISPLAY '*   ERROR AL ABRIR ARCHIVOS DE AC.CSV  *'
015100        DISPLAY '****************************************'
015200        DISPLAY '* FILE STATUS AC-IN  : ' FS-AC-IN
015300        DISPLAY '* FILE STATUS AC-CSV : ' FS-AC-CSV
015400        DISPLAY '****************************************'
015500        MOVE 91 TO RETURN-CODE
015600        STOP RUN
015700     END-IF
015800*--> LA COMPUERTA UPSI-0 SE DEJA DISPONIBLE PARA INHABILITAR LA
015900*    BITACORA DESDE EL JCL; POR OMISION SE ESCRIBE SIEMPRE
016000*    (REQ-00758, VER TAMBIEN ESCRIBE-AC).
016100     IF BITACORAS-ACTIVAS
016200        WRITE REG-AC-CSV FROM FXAC-ENCABEZADO
016300     END-IF
016400     MOVE ZERO TO FXAC-CONTADOR
016500     READ AC-IN INTO FXAC-REG-ENTRADA
016600       AT END
016700          SET FIN-AC-IN TO TRUE
016800     END-READ.
016900 APERTURA-ARCHIVOS-E. EXIT.
017000
017100******************************************************************
017200*      A G R E G A   L E C T U R A   A   L A   V E N T A N A     *
017300******************************************************************
017400 AGREGA-AC SECTION.
017500     ADD 1 TO WKS-LEIDOS-AC-IN
017600     EVALUATE TRUE
017700        WHEN FXAC-CONTADOR = 0
017800           SET WKS-I-AC TO 1
017900           MOVE 1 TO FXAC-CONTADOR
018000           MOVE FXAC-ENT-FECHA-REAL TO FXAC-FECHA-REAL (WKS-I-AC)
018100           MOVE FXAC-ENT-FECHA-HORA TO FXAC-FECHA-HORA (WKS-I-AC)
018200           MOVE FXAC-ENT-VALOR      TO FXAC-VALOR      (WKS-I-AC)
018300        WHEN FXAC-ENT-FECHA-HORA > FXAC-FECHA-HORA (FXAC-CONTADOR)
018400           IF FXAC-CONTADOR < 2
018500              SET WKS-I-AC TO FXAC-CONTADOR
018600              SET WKS-I-AC UP BY 1
018700              ADD 1 TO FXAC-CONTADOR
018800           ELSE
018900              ADD 1 TO WKS-DEPURADOS-AC
019000              MOVE FXAC-FECHA-REAL (2) TO FXAC-FECHA-REAL (1)
019100              MOVE FXAC-FECHA-HORA (2) TO FXAC-FECHA-HORA (1)
019200              MOVE FXAC-VALOR      (2) TO FXAC-VALOR      (1)
019300              SET WKS-I-AC TO 2
019400           END-IF
019500           MOVE FXAC-ENT-FECHA-REAL TO FXAC-FECHA-REAL (WKS-I-AC)
019600           MOVE FXAC-ENT-FECHA-HORA TO FXAC-FECHA-HORA (WKS-I-AC)
019700           MOVE FXAC-ENT-VALOR      TO FXAC-VALOR      (WKS-I-AC)
019800        WHEN OTHER
019900           ADD 1 TO WKS-DEPURADOS-AC
020000           MOVE FXAC-ENT-VALOR TO FXAC-VALOR (FXAC-CONTADOR)
020100     END-EVALUATE
020200     PERFORM ESCRIBE-AC
020300     READ AC-IN INTO FXAC-REG-ENTRADA
020400       AT END
020500          SET FIN-AC-IN TO TRUE
020600     END-READ.
020700 AGREGA-AC-E. EXIT.
020800
020900******************************************************************
021000*          E S C R I B E   R E N G L O N   D E   A C . C S V     *
021100******************************************************************
021200 ESCRIBE-AC SECTION.
021300     IF BITACORAS-ACTIVAS
021400        MOVE FXAC-ENT-FECHA-REAL       TO FXAC-CSV-FECHA-REAL
021500        MOVE FXAC-FECHA-HORA (FXAC-CONTADOR)
021600                                       TO FXAC-CSV-FECHA-HORA
021700        MOVE FXAC-VALOR (FXAC-CONTADOR)
021800                                       TO FXAC-CSV-VALOR
021900        MOVE FXAC-ENT-TENDENCIA        TO FXAC-CSV-TENDENCIA
022000        MOVE FXAC-ENT-PRECIO           TO FXAC-CSV-PRECIO
022100        WRITE REG-AC-CSV FROM FXAC-LINEA-CSV
022200        ADD 1 TO WKS-ESCRITOS-AC-CSV
022300     END-IF.
022400 ESCRIBE-AC-E. EXIT.
022500
022600******************************************************************
022700*                     E S T A D I S T I C A S                    *
022800******************************************************************
022900 ESTADISTICAS SECTION.
023000     DISPLAY '**********************************************'
023100     DISPLAY '*             E S T A D I S T I C A S         *'
023200     DISPLAY '**********************************************'
023300     MOVE ZEROS TO WKS-MASK
023400     MOVE WKS-LEIDOS-AC-IN    TO WKS-MASK
023500     DISPLAY 'TOTAL LEIDOS DE AC-IN            : ' WKS-MASK
023600     MOVE ZEROS TO WKS-MASK
023700     MOVE WKS-ESCRITOS-AC-CSV TO WKS-MASK
023800     DISPLAY 'TOTAL RENGLONES ESCRITOS AC.CSV  : ' WKS-MASK
023900     MOVE ZEROS TO WKS-MASK
024000     MOVE WKS-DEPURADOS-AC    TO WKS-MASK
024100     DISPLAY 'TOTAL LECTURAS DEPURADAS/FUERA DE'
024200     DISPLAY '  ORDEN CRONOLOGICO              : ' WKS-MASK
024300     DISPLAY '**********************************************'.
024400 ESTADISTICAS-E. EXIT.
024500
024600******************************************************************
024700*                  C I E R R E   D E   A R C H I V O S           *
024800******************************************************************
024900 CIERRA-ARCHIVOS SECTION.
025000     CLOSE AC-IN, AC-CSV.
025100 CIERRA-ARCHIVOS-E. EXIT.
