000100******************************************************************
000200*  COPYBOOK    : FXTKT                                           *
000300*  APLICACION  : FOREX AUTOTRADING                               *
000400*  CONTENIDO   : REGISTRO DE COTIZACION (TICKET) VIGENTE Y       *
000500*              : LAYOUT DEL ARCHIVO DE ENTRADA TICKET-IN.        *
000600*  USADO POR   : FXENG001                                        *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* LINEA DE ENTRADA TICKET-IN (SECUENCIAL, UNA COTIZACION POR     *
001000* LINEA): FECHA-HORA | BID CRUDO | ASK CRUDO                     *
001100*----------------------------------------------------------------*
001200 01  FXTK-REG-ENTRADA.
001300     05  FXTK-ENT-FECHA-HORA        PIC X(19).
001400     05  FILLER                     PIC X(01).
001500     05  FXTK-ENT-BID-CRUDO         PIC 9(05)V9(07).
001600     05  FILLER                     PIC X(01).
001700     05  FXTK-ENT-ASK-CRUDO         PIC 9(05)V9(07).
001800     05  FILLER                     PIC X(20).
001900*----------------------------------------------------------------*
002000* TICKET VIGENTE (COPIA DE TRABAJO MANTENIDA ENTRE COTIZACIONES) *
002100*----------------------------------------------------------------*
002200 01  FXTK-TICKET-ACTUAL.
002300     05  FXTK-FECHA-HORA            PIC X(19).
002400     05  FXTK-FECHA-HORA-R REDEFINES FXTK-FECHA-HORA.
002500         10  FXTK-ANIO              PIC 9(04).
002600         10  FILLER                 PIC X(01).
002700         10  FXTK-MES               PIC 9(02).
002800         10  FILLER                 PIC X(01).
002900         10  FXTK-DIA               PIC 9(02).
003000         10  FILLER                 PIC X(01).
003100         10  FXTK-HORA              PIC 9(02).
003200         10  FILLER                 PIC X(01).
003300         10  FXTK-MINUTO            PIC 9(02).
003400         10  FILLER                 PIC X(01).
003500         10  FXTK-SEGUNDO           PIC 9(02).
003600     05  FXTK-BID                   PIC 9(05)V9(05).
003700     05  FXTK-ASK                   PIC 9(05)V9(05).
003800     05  FXTK-SPREAD                PIC S9(05).
003900     05  FXTK-DIGITOS               PIC 9(02).
004000     05  FXTK-INDICADORES.
004100         10  FXTK-LISTO             PIC X(01) VALUE 'N'.
004200             88  FXTK-TICKET-LISTO             VALUE 'S'.
004300         10  FXTK-BID-VISTO         PIC X(01) VALUE 'N'.
004400             88  FXTK-BID-YA-VISTO             VALUE 'S'.
004500         10  FXTK-ASK-VISTO         PIC X(01) VALUE 'N'.
004600             88  FXTK-ASK-YA-VISTO             VALUE 'S'.
004700     05  FILLER                     PIC X(10).
