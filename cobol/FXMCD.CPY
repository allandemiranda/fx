000100******************************************************************
000200*  COPYBOOK    : FXMCD                                           *
000300*  APLICACION  : FOREX AUTOTRADING                               *
000400*  CONTENIDO   : DATO VIGENTE DEL INDICADOR MACD Y LAYOUTS DE    *
000500*              : MACD-IN / MACD.CSV.                             *
000600*  USADO POR   : FXMDLOG1                                        *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* LINEA DE ENTRADA MACD-IN (UNA LECTURA DEL INDICADOR POR LINEA):*
001000* FECHA-HORA | PRINCIPAL | SENAL | TENDENCIA | PRECIO            *
001100*----------------------------------------------------------------*
001200 01  FXMD-REG-ENTRADA.
001300     05  FXMD-ENT-FECHA-HORA        PIC X(19).
001400     05  FILLER                     PIC X(01).
001500     05  FXMD-ENT-PRINCIPAL         PIC S9(03)V9(07).
001600     05  FILLER                     PIC X(01).
001700     05  FXMD-ENT-SENAL             PIC S9(03)V9(07).
001800     05  FILLER                     PIC X(01).
001850     05  FXMD-ENT-TENDENCIA         PIC X(07).
001860         88  FXMD-ENT-ES-COMPRA               VALUE 'BUY    '.
001870         88  FXMD-ENT-ES-VENTA                VALUE 'SELL   '.
001880         88  FXMD-ENT-ES-NEUTRAL              VALUE 'NEUTRAL'.
001900     05  FXMD-ENT-PRECIO            PIC 9(05)V9(05).
002000     05  FILLER                     PIC X(02).
002100*----------------------------------------------------------------*
002200* DATO MACD VIGENTE (COPIA DE TRABAJO)                           *
002300*----------------------------------------------------------------*
002400 01  WKS-MACD-STORE.
002500     05  FXMD-FECHA-HORA            PIC X(19).
002600     05  FXMD-PRINCIPAL             PIC S9(03)V9(07).
002700     05  FXMD-SENAL                 PIC S9(03)V9(07).
002800     05  FXMD-PRECIO                PIC 9(05)V9(05).
002900     05  FXMD-HAY-DATO              PIC X(01) VALUE 'N'.
003000         88  FXMD-DATO-VALIDO                 VALUE 'S'.
003100     05  FILLER                     PIC X(10).
003200*----------------------------------------------------------------*
003300* LINEA DE SALIDA MACD.CSV (SEPARADA POR PIPES).  LA SENAL DE    *
003400* CRUCE SE PUBLICA EN COLUMNAS SEPARADAS DE COMPRA/VENTA (VER    *
003500* 2100-ESCRIBE-MACD, REGLA DE NEGOCIO DE CLASIFICACION MACD).    *
003600*----------------------------------------------------------------*
003700 01  FXMD-LINEA-CSV.
003800     05  FXMD-CSV-FECHA-HORA        PIC X(19).
003900     05  FILLER                     PIC X(01) VALUE '|'.
004000     05  FXMD-CSV-COMPRA            PIC -(3)9.9999999.
004100     05  FILLER                     PIC X(01) VALUE '|'.
004200     05  FXMD-CSV-VENTA             PIC -(3)9.9999999.
004300     05  FILLER                     PIC X(01) VALUE '|'.
004400     05  FXMD-CSV-PRINCIPAL         PIC -(3)9.9999999.
004500     05  FILLER                     PIC X(01) VALUE '|'.
004600     05  FXMD-CSV-SENAL             PIC -(3)9.9999999.
004700     05  FILLER                     PIC X(01) VALUE '|'.
004800     05  FXMD-CSV-PRECIO            PIC ZZZZ9.99999.
004900*----------------------------------------------------------------*
005000* ENCABEZADO ESCRITO UNA SOLA VEZ AL INICIO DE MACD.CSV          *
005100*----------------------------------------------------------------*
005200 01  FXMD-ENCABEZADO.
005300     05  FILLER                     PIC X(19)  VALUE
005400         'DATE-TIME'.
005500     05  FILLER                     PIC X(01)  VALUE '|'.
005600     05  FILLER                     PIC X(12)  VALUE
005700         'BUY-MAIN'.
005800     05  FILLER                     PIC X(01)  VALUE '|'.
005900     05  FILLER                     PIC X(12)  VALUE
006000         'SELL-MAIN'.
006100     05  FILLER                     PIC X(01)  VALUE '|'.
006200     05  FILLER                     PIC X(12)  VALUE
006300         'MAIN'.
006400     05  FILLER                     PIC X(01)  VALUE '|'.
006500     05  FILLER                     PIC X(12)  VALUE
006600         'SIGNAL'.
006700     05  FILLER                     PIC X(01)  VALUE '|'.
006800     05  FILLER                     PIC X(10)  VALUE
006900         'PRICE'.
