000100******************************************************************
000200*  COPYBOOK    : FXORD                                           *
000300*  APLICACION  : FOREX AUTOTRADING                               *
000400*  CONTENIDO   : TABLA DE ORDENES ABIERTAS Y LAYOUT DE LA        *
000500*              : BITACORA DE SALIDA ORDER.CSV.                   *
000600*  USADO POR   : FXENG001                                        *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* TABLA DE TRABAJO CON LAS ORDENES ACTUALMENTE ABIERTAS. SE      *
001000* PURGA CADA VUELTA (VER 3900-PURGA-ORDENES).                    *
001100*----------------------------------------------------------------*
001200 01  WKS-ORDENES-ABIERTAS.
001300     05  FXOR-CONTADOR-ORDENES      PIC 9(03) COMP VALUE ZERO.
001400     05  FXOR-TABLA-ORDEN OCCURS 30 TIMES
001500                           INDEXED BY WKS-I-ORD.
001600         10  FXOR-FECHA-APERTURA    PIC X(19).
001700         10  FXOR-FECHA-SENAL       PIC X(19).
001800         10  FXOR-TENDENCIA-SENAL   PIC X(12).
001900         10  FXOR-FECHA-ULT-ACTUAL  PIC X(19).
002000         10  FXOR-TIEMPO-ABIERTO    PIC X(20).
002100         10  FXOR-ESTADO            PIC X(09).
002200             88  FXOR-ABIERTA                 VALUE 'OPEN     '.
002300             88  FXOR-CERRADA-TP              VALUE 'CLOSE_TP '.
002400             88  FXOR-CERRADA-SL              VALUE 'CLOSE_SL '.
002500         10  FXOR-POSICION          PIC X(04).
002600             88  FXOR-POS-COMPRA              VALUE 'BUY '.
002700             88  FXOR-POS-VENTA               VALUE 'SELL'.
002800         10  FXOR-DIF-NEGOCIACION   PIC S9(05).
002900         10  FXOR-PRECIO-APERTURA   PIC 9(05)V9(05).
003000         10  FXOR-PRECIO-CIERRE     PIC 9(05)V9(05).
003100         10  FXOR-GANANCIA-ALTA     PIC S9(07).
003200         10  FXOR-GANANCIA-BAJA     PIC S9(07).
003300         10  FXOR-GANANCIA-ACTUAL   PIC S9(07).
003400         10  FXOR-SWAP              PIC S9(07)V9(02).
003500         10  FILLER                 PIC X(05).
003600*----------------------------------------------------------------*
003700* LINEA DE SALIDA ORDER.CSV (SEPARADA POR PIPES, ANCHO VARIABLE) *
003800*----------------------------------------------------------------*
003900 01  FXOR-LINEA-CSV.
004000     05  FXOR-CSV-FECHA-APERTURA    PIC X(19).
004100     05  FILLER                     PIC X(01) VALUE '|'.
004200     05  FXOR-CSV-FECHA-SENAL       PIC X(19).
004300     05  FILLER                     PIC X(01) VALUE '|'.
004400     05  FXOR-CSV-TENDENCIA-SENAL   PIC X(12).
004500     05  FILLER                     PIC X(01) VALUE '|'.
004600     05  FXOR-CSV-FECHA-ULT-ACTUAL  PIC X(19).
004700     05  FILLER                     PIC X(01) VALUE '|'.
004800     05  FXOR-CSV-TIEMPO-ABIERTO    PIC X(20).
004900     05  FILLER                     PIC X(01) VALUE '|'.
005000     05  FXOR-CSV-ESTADO            PIC X(09).
005100     05  FILLER                     PIC X(01) VALUE '|'.
005200     05  FXOR-CSV-POSICION          PIC X(04).
005300     05  FILLER                     PIC X(01) VALUE '|'.
005400     05  FXOR-CSV-DIF-NEGOCIACION   PIC -(05)9.
005500     05  FILLER                     PIC X(01) VALUE '|'.
005600     05  FXOR-CSV-PRECIO-APERTURA   PIC Z(04)9.99999.
005700     05  FILLER                     PIC X(01) VALUE '|'.
005800     05  FXOR-CSV-PRECIO-CIERRE     PIC Z(04)9.99999.
005900     05  FILLER                     PIC X(01) VALUE '|'.
006000     05  FXOR-CSV-GANANCIA-ALTA     PIC -(07)9.
006100     05  FILLER                     PIC X(01) VALUE '|'.
006200     05  FXOR-CSV-GANANCIA-BAJA     PIC -(07)9.
006300     05  FILLER                     PIC X(01) VALUE '|'.
006400     05  FXOR-CSV-GANANCIA-ACTUAL   PIC -(07)9.
006500     05  FILLER                     PIC X(01) VALUE '|'.
006600     05  FXOR-CSV-SWAP              PIC -(07)9.99.
006700     05  FILLER                     PIC X(01) VALUE '|'.
006800     05  FXOR-CSV-BALANCE           PIC -(09)9.99.
006900*----------------------------------------------------------------*
007000* ENCABEZADO ESCRITO UNA SOLA VEZ AL INICIO DE ORDER.CSV         *
007100*----------------------------------------------------------------*
007200 01  FXOR-ENCABEZADO.
007300     05  FILLER                     PIC X(19)  VALUE
007400         'OPEN-DATE-TIME'.
007500     05  FILLER                     PIC X(01)  VALUE '|'.
007600     05  FILLER                     PIC X(19)  VALUE
007700         'SIGNAL-DATE-TIME'.
007800     05  FILLER                     PIC X(01)  VALUE '|'.
007900     05  FILLER                     PIC X(12)  VALUE
008000         'SIGNAL-TREND'.
008100     05  FILLER                     PIC X(01)  VALUE '|'.
008200     05  FILLER                     PIC X(21)  VALUE
008300         'LAST-UPDATE-DATE-TIME'.
008400     05  FILLER                     PIC X(01)  VALUE '|'.
008500     05  FILLER                     PIC X(09)  VALUE
008600         'TIME-OPEN'.
008700     05  FILLER                     PIC X(01)  VALUE '|'.
008800     05  FILLER                     PIC X(12)  VALUE
008900         'ORDER-STATUS'.
009000     05  FILLER                     PIC X(01)  VALUE '|'.
009100     05  FILLER                     PIC X(14)  VALUE
009200         'ORDER-POSITION'.
009300     05  FILLER                     PIC X(01)  VALUE '|'.
009400     05  FILLER                     PIC X(17)  VALUE
009500         'TRADING-PERF-DIFF'.
009600     05  FILLER                     PIC X(01)  VALUE '|'.
009700     05  FILLER                     PIC X(10)  VALUE
009800         'OPEN-PRICE'.
009900     05  FILLER                     PIC X(01)  VALUE '|'.
010000     05  FILLER                     PIC X(11)  VALUE
010100         'CLOSE-PRICE'.
010200     05  FILLER                     PIC X(01)  VALUE '|'.
010300     05  FILLER                     PIC X(11)  VALUE
010400         'HIGH-PROFIT'.
010500     05  FILLER                     PIC X(01)  VALUE '|'.
010600     05  FILLER                     PIC X(10)  VALUE
010700         'LOW-PROFIT'.
010800     05  FILLER                     PIC X(01)  VALUE '|'.
010900     05  FILLER                     PIC X(14)  VALUE
011000         'CURRENT-PROFIT'.
011100     05  FILLER                     PIC X(01)  VALUE '|'.
011200     05  FILLER                     PIC X(11)  VALUE
011300         'SWAP-PROFIT'.
011400     05  FILLER                     PIC X(01)  VALUE '|'.
011500     05  FILLER                     PIC X(07)  VALUE
011600         'BALANCE'.
