000100******************************************************************
000200* PROGRAMA    : FXMDLOG1                                        *
000300* APLICACION  : NEGOCIACION AUTOMATICA DE DIVISAS (FOREX)       *
000400* TIPO        : BATCH                                           *
000500* DESCRIPCION : BITACORA DEL INDICADOR MACD.  MANTIENE EL       *
000600*             : ULTIMO PAR PRINCIPAL/SENAL RECIBIDO Y ESCRIBE   *
000700*             : UN RENGLON EN MACD.CSV POR CADA ACTUALIZACION,  *
000800*             : PUBLICANDO EL VALOR PRINCIPAL EN LA COLUMNA DE  *
000900*             : COMPRA O DE VENTA SEGUN LA TENDENCIA RECIBIDA.  *
001000* ARCHIVOS    : MACD-IN=E, MACD.CSV=S                           *
001100* ACCION (ES) : P=PROCESA LECTURAS DEL INDICADOR MACD           *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*                 B I T A C O R A   D E   C A M B I O S          *
001500*----------------------------------------------------------------*
001600* FECHA       PROGRAMADOR  TICKET      DESCRIPCION               *
001700* ----------  -----------  ----------  -----------------------   *
001800* 30/06/1993  RTOR         REQ-00450   VERSION INICIAL. BITACORA*
001900*                                      MACD.CSV CON COLUMNAS DE *
002000*                                      COMPRA/VENTA SEPARADAS.  *
002100* 11/02/1994  RTOR         REQ-00477   AJUSTE DE MASCARA DE     *
002200*                                      IMPRESION DE VALOR       *
002300*                                      PRINCIPAL Y SENAL.       *
002400* 14/12/1998  PEDR         REQ-00655   REVISION AMPLIACION DE   *
002500*                                      SIGLO (Y2K). VERIFICADO  *
002600*                                      CON FECHAS AAAA-MM-DD A  *
002700*                                      4 DIGITOS EN MACD-IN Y   *
002800*                                      MACD.CSV.                *
002900* 15/10/2001  PEDR         REQ-00733   AJUSTE MENOR A LA MASCARA*
003000*                                      DE ESTADISTICAS.         *
003100*----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.     FXMDLOG1.
003400 AUTHOR.         RAUL TORRES.
003500 INSTALLATION.   DEPTO. DESARROLLO - PLATAFORMA DIVISAS.
003600 DATE-WRITTEN.   30/06/1993.
003700 DATE-COMPILED.
003800 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01                    IS TOP-OF-FORM
004400     UPSI-0 ON  STATUS      IS BITACORAS-ACTIVAS
004500            OFF STATUS      IS BITACORAS-INACTIVAS.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900******************************************************************
005000*              A R C H I V O S   D E   E N T R A D A             *
005100******************************************************************
005200     SELECT MACD-IN   ASSIGN     TO MACDIN
005300            ORGANIZATION         IS SEQUENTIAL
005400            FILE STATUS          IS FS-MACD-IN.
005500******************************************************************
005600*              A R C H I V O S   D E   S A L I D A               *
005700******************************************************************
005800     SELECT MACD-CSV  ASSIGN     TO MACDCSV
005900            ORGANIZATION         IS SEQUENTIAL
006000            FILE STATUS          IS FS-MACD-CSV.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006600******************************************************************
006700*   LECTURAS DEL INDICADOR MACD (LINEA PRINCIPAL Y DE SENAL).
006800 FD  MACD-IN.
006900 01  REG-MACD-IN                    PIC X(70).
007000*   BITACORA MACD.CSV, COMPRA/VENTA EN COLUMNAS SEPARADAS.
007100 FD  MACD-CSV.
007200 01  REG-MACD-CSV                   PIC X(85).
007300
007400 WORKING-STORAGE SECTION.
007500*01 WKS-VARIABLES-FECHA.
007600     77  FECHA-MACD               PIC X(10).
007700     77  HORA-MACD                PIC X(08).
007800     77  TIEMPO-MACD       COMP-3 PIC S9(15).
007900******************************************************************
008000*              R E C U R S O S   D E   A R C H I V O S           *
008100******************************************************************
008200 01  FS-MACD-IN                     PIC 9(02) VALUE ZEROS.
008300 01  FS-MACD-CSV                    PIC 9(02) VALUE ZEROS.
008400
008500 01  WKS-BANDERAS-ARCHIVO.
008600     05  WKS-FIN-MACD-IN            PIC X(01) VALUE 'N'.
008700         88  FIN-MACD-IN                      VALUE 'S'.
008800     05  FILLER                     PIC X(01).
008900
009000******************************************************************
009100*                 C O P I A S   D E   L A Y O U T S              *
009200******************************************************************
009300 COPY FXMCD.
009400
009500******************************************************************
009600*              C O N T A D O R E S   E S T A D I S T I C A S     *
009700******************************************************************
009800 01  WKS-CONTADORES-ESTADISTICAS.
009900     05  WKS-LEIDOS-MACD-IN         PIC 9(07) COMP VALUE ZERO.
010000     05  WKS-ESCRITOS-MACD-CSV      PIC 9(07) COMP VALUE ZERO.
010100     05  WKS-VOTOS-COMPRA           PIC 9(07) COMP VALUE ZERO.
010200     05  WKS-VOTOS-VENTA            PIC 9(07) COMP VALUE ZERO.
010300     05  WKS-VOTOS-NEUTRAL          PIC 9(07) COMP VALUE ZERO.
010400     05  WKS-MASK                   PIC Z,ZZZ,ZZ9.
010500     05  FILLER                     PIC X(03).
010600
010700******************************************************************
010800*         M E N S A J E S   D E L   P R O G R A M A              *
010900******************************************************************
011000 01  MENSAJES.
011100     05  ERROR-APERTURA             PIC X(40) VALUE
011200         'ERROR AL ABRIR ARCHIVOS DE MACD.CSV    '.
011300     05  FILLER                     PIC X(05).
011400
011500******************************************************************
011600*              A R E A   D E   T R A B A J O   G E N E R A L     *
011700******************************************************************
011800 01  WKS-VARIABLES-TRABAJO.
011900*--> REDEFINE PARA DEPURAR LA FECHA-HORA POR ANIO-MES-DIA-HORA.
012000     05  WKS-FH-CADENA              PIC X(19) VALUE SPACES.
012100     05  WKS-FH-CADENA-R REDEFINES WKS-FH-CADENA.
012200         10  WKS-FH-ANIO            PIC 9(04).
012300         10  FILLER                 PIC X(01).
012400         10  WKS-FH-MES             PIC 9(02).
012500         10  FILLER                 PIC X(01).
012600         10  WKS-FH-DIA             PIC 9(02).
012700         10  FILLER                 PIC X(01).
012800         10  WKS-FH-HORA            PIC 9(02).
012900         10  FILLER                 PIC X(01).
013000         10  WKS-FH-MINUTO          PIC 9(02).
013100         10  FILLER                 PIC X(01).
013200         10  WKS-FH-SEGUNDO         PIC 9(02).
013300*--> REDEFINE PARA IMPRIMIR LA FECHA-HORA COMO CADENA NUMERICA.
013400     05  WKS-FH-NUMERICO REDEFINES WKS-FH-CADENA PIC 9(19).
013500*--> REDEFINE PARA COMPARAR MACD PRINCIPAL/SENAL EN UN SOLO CAMPO.
013600     05  WKS-MACD-PAR.
013700         10  WKS-MACD-PAR-PRINCIPAL PIC S9(03)V9(07).
013800         10  WKS-MACD-PAR-SENAL     PIC S9(03)V9(07).
013900     05  WKS-MACD-PAR-COMPARA REDEFINES WKS-MACD-PAR
014000                               PIC S9(20).
014100     05  FILLER                     PIC X(05).
014200
014300 PROCEDURE DIVISION.
014400******************************************************************
014500*                     P R O C E S O   P R I N C I P A L          *
014600******************************************************************
014700 000-MAIN SECTION.
014800     PERFORM APERTURA-ARCHIVOS
014900     PERFORM AGREGA-MACD UNTIL FIN-MACD-IN
015000     PERFORM ESTADISTICAS THRU CIERRA-ARCHIVOS-E
015100     STOP RUN.
015200 000-MAIN-E. EXIT.
015300
015400******************************************************************
015500*                A P E R T U R A   D E   A R C H I V O S         *
015600******************************************************************
015700 APERTURA-ARCHIVOS SECTION.
015800     OPEN INPUT  MACD-IN
015900     OPEN OUTPUT MACD-CSV
016000     IF FS-MACD-IN NOT = 0 OR FS-MACD-CSV NOT = 0
016100        DISPLAY '****************************************'
016200        DISPLAY ERROR-APERTURA
016300        DISPLAY '* FILE STATUS MACD-IN  : ' FS-MACD-IN
016400        DISPLAY '* FILE STATUS MACD-CSV : ' FS-MACD-CSV
016500        DISPLAY '****************************************'
016600        MOVE 91 TO RETURN-CODE
016700        STOP RUN
016800     END-IF
016900*--> LA COMPUERTA UPSI-0 SE DEJA DISPONIBLE PARA INHABILITAR LA
017000*    BITACORA DESDE EL JCL; POR OMISION SE ESCRIBE SIEMPRE
017100*    (REQ-00758, VER TAMBIEN ESCRIBE-MACD).
017200     IF BITACORAS-ACTIVAS
017300        WRITE REG-MACD-CSV FROM FXMD-ENCABEZADO
017400     END-IF
017500     MOVE 'N' TO FXMD-HAY-DATO
017600     READ MACD-IN INTO FXMD-REG-ENTRADA
017700       AT END
017800          SET FIN-MACD-IN TO TRUE
017900     END-READ.
018000 APERTURA-ARCHIVOS-E. EXIT.
018100
018200******************************************************************
018300*      A G R E G A   L E C T U R A   D E L   I N D I C A D O R   *
018400******************************************************************
018500 AGREGA-MACD SECTION.
018600*--> FECHA-MACD/HORA-MACD/TIEMPO-MACD LLEVAN LA MARCA DE TIEMPO
018700*    DE LA ULTIMA LECTURA ACEPTADA (VER ESTADISTICAS).
018800     ADD 1 TO WKS-LEIDOS-MACD-IN
018900     MOVE FXMD-ENT-FECHA-HORA TO FXMD-FECHA-HORA
019000     MOVE FXMD-FECHA-HORA     TO WKS-FH-CADENA
019100     MOVE WKS-FH-CADENA (1:10)  TO FECHA-MACD
019200     MOVE WKS-FH-CADENA (12:8)  TO HORA-MACD
019300     COMPUTE TIEMPO-MACD =
019400             (WKS-FH-HORA * 3600) + (WKS-FH-MINUTO * 60) +
019500             WKS-FH-SEGUNDO
019600     MOVE FXMD-ENT-PRINCIPAL  TO FXMD-PRINCIPAL
019700     MOVE FXMD-ENT-SENAL      TO FXMD-SENAL
019800     MOVE FXMD-ENT-PRECIO     TO FXMD-PRECIO
019900     SET FXMD-DATO-VALIDO TO TRUE
020000     EVALUATE TRUE
020100        WHEN FXMD-ENT-ES-COMPRA  ADD 1 TO WKS-VOTOS-COMPRA
020200        WHEN FXMD-ENT-ES-VENTA   ADD 1 TO WKS-VOTOS-VENTA
020300        WHEN OTHER               ADD 1 TO WKS-VOTOS-NEUTRAL
020400     END-EVALUATE
020500     PERFORM ESCRIBE-MACD
020600     READ MACD-IN INTO FXMD-REG-ENTRADA
020700       AT END
020800          SET FIN-MACD-IN TO TRUE
020900     END-READ.
021000 AGREGA-MACD-E. EXIT.
021100
021200******************************************************************
021300*          E S C R I B E   R E N G L O N   D E   M A C D . C S V *
021400******************************************************************
021500 ESCRIBE-MACD SECTION.
021600     IF BITACORAS-ACTIVAS
021700        MOVE FXMD-FECHA-HORA TO FXMD-CSV-FECHA-HORA
021800        MOVE SPACES          TO FXMD-CSV-COMPRA
021900        MOVE SPACES          TO FXMD-CSV-VENTA
022000        EVALUATE TRUE
022100           WHEN FXMD-ENT-ES-COMPRA
022200              MOVE FXMD-PRINCIPAL TO FXMD-CSV-COMPRA
022300           WHEN FXMD-ENT-ES-VENTA
022400              MOVE FXMD-PRINCIPAL TO FXMD-CSV-VENTA
022500           WHEN OTHER
022600              CONTINUE
022700        END-EVALUATE
022800        MOVE FXMD-PRINCIPAL TO FXMD-CSV-PRINCIPAL
022900        MOVE FXMD-SENAL     TO FXMD-CSV-SENAL
023000        MOVE FXMD-PRECIO    TO FXMD-CSV-PRECIO
023100        WRITE REG-MACD-CSV FROM FXMD-LINEA-CSV
023200        ADD 1 TO WKS-ESCRITOS-MACD-CSV
023300     END-IF.
023400 ESCRIBE-MACD-E. EXIT.
023500
023600******************************************************************
023700*                     E S T A D I S T I C A S                    *
023800******************************************************************
023900 ESTADISTICAS SECTION.
024000     DISPLAY '**********************************************'
024100     DISPLAY '*             E S T A D I S T I C A S         *'
024200     DISPLAY '**********************************************'
024300     MOVE ZEROS TO WKS-MASK
024400     MOVE WKS-LEIDOS-MACD-IN    TO WKS-MASK
024500     DISPLAY 'TOTAL LEIDOS DE MACD-IN          : ' WKS-MASK
024600     MOVE ZEROS TO WKS-MASK
024700     MOVE WKS-ESCRITOS-MACD-CSV TO WKS-MASK
024800     DISPLAY 'TOTAL RENGLONES ESCRITOS MACD.CSV: ' WKS-MASK
024900     MOVE ZEROS TO WKS-MASK
025000     MOVE WKS-VOTOS-COMPRA      TO WKS-MASK
025100     DISPLAY 'TOTAL TENDENCIA COMPRA (BUY)     : ' WKS-MASK
025200     MOVE ZEROS TO WKS-MASK
025300     MOVE WKS-VOTOS-VENTA       TO WKS-MASK
025400     DISPLAY 'TOTAL TENDENCIA VENTA (SELL)     : ' WKS-MASK
025500     MOVE ZEROS TO WKS-MASK
025600     MOVE WKS-VOTOS-NEUTRAL     TO WKS-MASK
025700     DISPLAY 'TOTAL TENDENCIA NEUTRAL          : ' WKS-MASK
025800     DISPLAY 'FECHA DE LA ULTIMA LECTURA       : ' FECHA-MACD
025900     DISPLAY 'HORA DE LA ULTIMA LECTURA        : ' HORA-MACD
026000     DISPLAY 'SEG. DESDE MEDIANOCHE (TIEMPO)   : ' TIEMPO-MACD
026100     DISPLAY '**********************************************'.
026200 ESTADISTICAS-E. EXIT.
026300
026400******************************************************************
026500*                  C I E R R E   D E   A R C H I V O S           *
026600******************************************************************
026700 CIERRA-ARCHIVOS SECTION.
026800     CLOSE MACD-IN, MACD-CSV.
026900 CIERRA-ARCHIVOS-E. EXIT.
